000100******************************************************************
000200* FECHA       : 04/09/1988                                       *
000300* PROGRAMADOR : ERICK RAFAEL GONZALEZ SAGASTUME (ERGS)           *
000400* APLICACION  : PRONOSTICO DE DEMANDA (DEMANDIQ)                 *
000500* PROGRAMA    : DMQ2CARA                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSTRUYE LAS CARACTERISTICAS (REZAGOS,          *
000800*             : PROMEDIOS MOVILES, BANDERAS DE CALENDARIO) DE     *
000900*             : LA VENTA LIMPIA POR TIENDA/SKU/DIA. SE ASUME      *
001000*             : EL ARCHIVO DE ENTRADA ORDENADO POR TIENDA, SKU    *
001100*             : Y FECHA ASCENDENTE.                              *
001200* ARCHIVOS    : VTALIMPI=E, CARACTER=S                          *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* INSTALADO   : 30/10/1988                                       *
001500******************************************************************
001600*-----------------------------------------------------------------
001700* BITACORA DE CAMBIOS
001800*-----------------------------------------------------------------
001900* 04/09/1988 ERGS 000950 CREACION INICIAL DEL PROGRAMA
002000* 11/01/1990 ERGS 001005 SE AGREGA REZAGO DE 28 DIAS (ANTES SOLO
002100*                        SE CALCULABAN 7 Y 14)
002200* 25/05/1993 LFMS 001199 SE CORRIGE DESVIACION ESTANDAR MOVIL -
002300*                        PODIA QUEDAR NEGATIVA POR REDONDEO
002400* 30/11/1998 RACP Y2K001 VALIDACION DE FECHAS CCYYMMDD PARA EL
002500*                        CAMBIO DE SIGLO (PROYECTO Y2K)
002600* 23/03/1999 RACP Y2K014 PRUEBA DE REGRESION Y2K - SIN HALLAZGOS
002700* 17/04/2002 JCML 001640 SE RESERVA CAR-SNAP-FLAG PARA USO FUTURO
002800* 14/02/2006 MVCQ 001820 SE DESCARTAN LOS PRIMEROS 14 DIAS DE CADA
002900*                        PAREJA TIENDA/SKU (NO TIENEN SUFICIENTE
003000*                        HISTORIA PARA SER CONFIABLES)
003100* 22/06/2006 MVCQ 001829 CAR-DIA-SEMANA SE REINDEXA A 0=LUNES ...
003200*                        6=DOMINGO (ANTES 1=LUNES...7=DOMINGO).
003300*                        CAR-FERIADO-FLAG YA NO SE BASA EN FIN DE
003400*                        SEMANA; SE AGREGA 921-CALCULA-FERIADO CON
003500*                        LA REGLA FIJA DE FECHAS (NAVIDAD, ANIO
003600*                        NUEVO, 4 DE JULIO, ACCION DE GRACIAS).
003700*-----------------------------------------------------------------
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    DMQ2CARA.
004000 AUTHOR.        ERICK RAFAEL GONZALEZ SAGASTUME.
004100 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - ABASTECIMIENTO.
004200 DATE-WRITTEN.  04/09/1988.
004300 DATE-COMPILED.
004400 SECURITY.      USO INTERNO - DEPARTAMENTO DE ABASTECIMIENTO.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS DIGITOS-VALIDOS IS '0' THRU '9'
005000     UPSI-0 IS WKS-SWITCH-DESCARTE.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SALE   ASSIGN TO VTALIMPI
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS FS-SALE.
005600     SELECT FEAT   ASSIGN TO CARACTER
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-FEAT.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200*   VENTA DIARIA LIMPIA, ORDENADA TIENDA/SKU/FECHA
006300 FD  SALE
006400     LABEL RECORDS ARE STANDARD.
006500     COPY DMQSALE.
006600*   CARACTERISTICAS POR TIENDA/SKU/DIA, SALIDA DE ESTE PROGRAMA
006700 FD  FEAT
006800     LABEL RECORDS ARE STANDARD.
006900     COPY DMQFEAT.
007000
007100 WORKING-STORAGE SECTION.
007200 01  WKS-CAMPOS-DE-TRABAJO.
007300     05  WKS-NOMBRE-PROGRAMA     PIC X(08) VALUE 'DMQ2CARA'.
007400     05  WKS-SWITCH-DESCARTE     PIC X(01) VALUE 'N'.
007500     05  WKS-FIN-ARCHIVOS        PIC 9(01) COMP VALUE ZEROS.
007600         88  WKS-END-SALE                   VALUE 1.
007700     05  WKS-PRIMER-RENGLON      PIC 9(01) COMP VALUE 1.
007800         88  WKS-ES-PRIMER-RENGLON           VALUE 1.
007900     05  FILLER                  PIC X(02) VALUE SPACES.
008000
008100 01  FS-SALE                     PIC X(02) VALUE '00'.
008200 01  FS-FEAT                     PIC X(02) VALUE '00'.
008300
008400 01  WKS-FECHA-SISTEMA           PIC 9(08) VALUE ZEROS.
008500 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
008600     05  WKS-SIS-CCAA            PIC 9(04).
008700     05  WKS-SIS-MM              PIC 9(02).
008800     05  WKS-SIS-DD              PIC 9(02).
008900
009000******************************************************************
009100*   LLAVES DE RUPTURA DE CONTROL (TIENDA+SKU) - ACTUAL Y ANTERIOR *
009200******************************************************************
009300 01  WKS-LLAVE-ACTUAL.
009400     05  WKS-LA-TIENDA           PIC X(10) VALUE SPACES.
009500     05  WKS-LA-SKU              PIC X(15) VALUE SPACES.
009600 01  WKS-LLAVE-ACTUAL-R REDEFINES WKS-LLAVE-ACTUAL.
009700     05  WKS-LA-COMPUESTA        PIC X(25).
009800
009900 01  WKS-LLAVE-ANTERIOR.
010000     05  WKS-LZ-TIENDA           PIC X(10) VALUE SPACES.
010100     05  WKS-LZ-SKU              PIC X(15) VALUE SPACES.
010200 01  WKS-LLAVE-ANTERIOR-R REDEFINES WKS-LLAVE-ANTERIOR.
010300     05  WKS-LZ-COMPUESTA        PIC X(25).
010400
010500******************************************************************
010600*   VENTANA DESLIZANTE DE HASTA 30 DIAS PARA LA PAREJA ACTUAL     *
010700*   EL RENGLON MAS RECIENTE SIEMPRE QUEDA EN EL INDICE 30         *
010800******************************************************************
010900 01  WKS-VENTANA-30-DIAS.
011000     05  WKS-VD-ENTRADA OCCURS 30 TIMES INDEXED BY WKS-I-VD.
011100         10  WKS-TB-FECHA        PIC 9(08) VALUE ZEROS.
011200         10  WKS-TB-UNIDADES     PIC S9(7) VALUE ZEROS.
011300         10  WKS-TB-PRECIO       PIC S9(5)V99 VALUE ZEROS.
011400         10  WKS-TB-PROMO        PIC X(01) VALUE 'N'.
011500         10  FILLER              PIC X(02) VALUE SPACES.
011600
011700 01  WKS-DIAS-GRUPO              PIC 9(05) COMP VALUE ZEROS.
011800 01  WKS-PRECIO-ANTERIOR         PIC S9(5)V99 VALUE ZEROS.
011900
012000******************************************************************
012100*   CAMPOS PARA CALCULAR SUMA/SUMA-CUADRADO DE UNA VENTANA        *
012200******************************************************************
012300 01  WKS-VENTANA-CALCULO.
012400     05  WKS-VENT-INICIO         PIC 9(02) COMP VALUE ZEROS.
012500     05  WKS-VENT-N              PIC 9(02) COMP VALUE ZEROS.
012600     05  WKS-VENT-N-MENOS-1      PIC 9(02) COMP VALUE ZEROS.
012700     05  WKS-VENT-SUMA           PIC S9(09)V9999 VALUE ZEROS.
012800     05  WKS-VENT-SUMA2          PIC S9(13)V9999 VALUE ZEROS.
012900     05  WKS-VENT-MEDIA          PIC S9(07)V9999 VALUE ZEROS.
013000     05  WKS-VENT-VARIANZA       PIC S9(13)V9999 VALUE ZEROS.
013100
013200******************************************************************
013300*         CAMPOS DE TRABAJO PARA LA RAIZ CUADRADA (NEWTON)        *
013400******************************************************************
013500 01  WKS-RAIZ-CUADRADA-AREA.
013600     05  WKS-RAIZ-X              PIC S9(9)V9999 VALUE ZEROS.
013700     05  WKS-RAIZ-R              PIC S9(9)V9999 VALUE ZEROS.
013800     05  WKS-RAIZ-R-ANT          PIC S9(9)V9999 VALUE ZEROS.
013900     05  WKS-RAIZ-ITER           PIC 9(02) COMP VALUE ZEROS.
014000
014100******************************************************************
014200*        CAMPOS DE TRABAJO PARA EL DIA DE LA SEMANA (ZELLER)      *
014300******************************************************************
014400 01  WKS-ZELLER-AREA.
014500     05  WKS-Z-ANIO              PIC 9(04) COMP.
014600     05  WKS-Z-MES               PIC 9(02) COMP.
014700     05  WKS-Z-DIA               PIC 9(02) COMP.
014800     05  WKS-Z-SIGLO             PIC 9(02) COMP.
014900     05  WKS-Z-ANIOSIGLO         PIC 9(02) COMP.
015000     05  WKS-Z-TEMP              PIC 9(05) COMP.
015100     05  WKS-Z-RESIDUO           PIC 9(05) COMP.
015200     05  WKS-Z-H                 PIC 9(05) COMP.
015300
015400 01  WKS-CONTADORES.
015500     05  WKS-LEIDOS-SALE         PIC 9(09) COMP VALUE ZEROS.
015600     05  WKS-ESCRITOS-FEAT       PIC 9(09) COMP VALUE ZEROS.
015700     05  WKS-DESCARTADOS         PIC 9(09) COMP VALUE ZEROS.
015800     05  FILLER                  PIC X(02) VALUE SPACES.
015900
016000 01  WKS-MASCARA                 PIC Z,ZZZ,ZZZ,ZZ9.
016100
016200 PROCEDURE DIVISION.
016300 000-PRINCIPAL SECTION.
016400     PERFORM 050-BANDERA-DE-CORRIDA
016500     PERFORM 100-ABRIR-ARCHIVOS
016600     PERFORM 110-LEE-RENGLON-SALE
016700     PERFORM 200-PROCESA-RENGLONES UNTIL WKS-END-SALE
016800     PERFORM 900-ESTADISTICAS
016900     PERFORM 800-CERRAR-ARCHIVOS
017000     STOP RUN.
017100 000-PRINCIPAL-E. EXIT.
017200
017300 050-BANDERA-DE-CORRIDA SECTION.
017400     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
017500     DISPLAY '=============================================='
017600     DISPLAY ' DEMANDIQ - DMQ2CARA - CONSTRUCCION DE CARACT. '
017700     DISPLAY ' FECHA DE PROCESO : ' WKS-FECHA-SISTEMA
017800     DISPLAY '=============================================='.
017900 050-BANDERA-DE-CORRIDA-E. EXIT.
018000
018100 100-ABRIR-ARCHIVOS SECTION.
018200     OPEN INPUT  SALE
018300     OPEN OUTPUT FEAT
018400     IF FS-SALE NOT = '00' OR FS-FEAT NOT = '00'
018500        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE DMQ2CARA ***'
018600        DISPLAY 'FS-SALE : ' FS-SALE '  FS-FEAT : ' FS-FEAT
018700        MOVE 91 TO RETURN-CODE
018800        PERFORM 800-CERRAR-ARCHIVOS
018900        STOP RUN
019000     END-IF.
019100 100-ABRIR-ARCHIVOS-E. EXIT.
019200
019300 110-LEE-RENGLON-SALE SECTION.
019400     READ SALE
019500         AT END SET WKS-END-SALE TO TRUE
019600     END-READ
019700     IF NOT WKS-END-SALE
019800        ADD 1 TO WKS-LEIDOS-SALE
019900        MOVE VTA-TIENDA TO WKS-LA-TIENDA
020000        MOVE VTA-SKU    TO WKS-LA-SKU
020100     END-IF.
020200 110-LEE-RENGLON-SALE-E. EXIT.
020300
020400*--------> CICLO PRINCIPAL. DETECTA CAMBIO DE PAREJA TIENDA/SKU
020500*          Y REINICIA LA VENTANA DESLIZANTE CUANDO OCURRE.
020600 200-PROCESA-RENGLONES SECTION.
020700     IF WKS-ES-PRIMER-RENGLON OR
020800        WKS-LA-COMPUESTA NOT = WKS-LZ-COMPUESTA
020900        PERFORM 150-INICIA-GRUPO
021000     END-IF
021100     PERFORM 210-ACTUALIZA-VENTANA
021200     PERFORM 220-CALCULA-CARACTERISTICAS
021300     IF WKS-DIAS-GRUPO > 14
021400        PERFORM 230-ESCRIBE-CARACTERISTICA
021500     ELSE
021600        ADD 1 TO WKS-DESCARTADOS
021700     END-IF
021800     MOVE VTA-PRECIO     TO WKS-PRECIO-ANTERIOR
021900     MOVE WKS-LA-TIENDA  TO WKS-LZ-TIENDA
022000     MOVE WKS-LA-SKU     TO WKS-LZ-SKU
022100     PERFORM 110-LEE-RENGLON-SALE.
022200 200-PROCESA-RENGLONES-E. EXIT.
022300
022400 150-INICIA-GRUPO SECTION.
022500     SET WKS-ES-PRIMER-RENGLON TO FALSE
022600     MOVE ZEROS TO WKS-DIAS-GRUPO
022700                   WKS-PRECIO-ANTERIOR
022800     PERFORM 160-LIMPIA-VENTANA
022900         VARYING WKS-I-VD FROM 1 BY 1 UNTIL WKS-I-VD > 30.
023000 150-INICIA-GRUPO-E. EXIT.
023100
023200 160-LIMPIA-VENTANA SECTION.
023300     MOVE ZEROS  TO WKS-TB-FECHA(WKS-I-VD)
023400                    WKS-TB-UNIDADES(WKS-I-VD)
023500                    WKS-TB-PRECIO(WKS-I-VD)
023600     MOVE 'N'    TO WKS-TB-PROMO(WKS-I-VD).
023700 160-LIMPIA-VENTANA-E. EXIT.
023800
023900*--------> RECORRE LA VENTANA UN LUGAR HACIA ATRAS Y AGREGA EL
024000*          RENGLON ACTUAL EN EL INDICE 30 (EL MAS RECIENTE).
024100 210-ACTUALIZA-VENTANA SECTION.
024200     PERFORM 211-DESPLAZA-UN-LUGAR
024300         VARYING WKS-I-VD FROM 1 BY 1 UNTIL WKS-I-VD > 29
024400     MOVE VTA-FECHA      TO WKS-TB-FECHA(30)
024500     MOVE VTA-UNIDADES   TO WKS-TB-UNIDADES(30)
024600     MOVE VTA-PRECIO     TO WKS-TB-PRECIO(30)
024700     MOVE VTA-PROMO-FLAG TO WKS-TB-PROMO(30)
024800     ADD 1 TO WKS-DIAS-GRUPO.
024900 210-ACTUALIZA-VENTANA-E. EXIT.
025000
025100 211-DESPLAZA-UN-LUGAR SECTION.
025200     MOVE WKS-TB-FECHA(WKS-I-VD + 1)    TO WKS-TB-FECHA(WKS-I-VD)
025300     MOVE WKS-TB-UNIDADES(WKS-I-VD + 1) TO
025400                                  WKS-TB-UNIDADES(WKS-I-VD)
025500     MOVE WKS-TB-PRECIO(WKS-I-VD + 1)   TO
025600                                  WKS-TB-PRECIO(WKS-I-VD)
025700     MOVE WKS-TB-PROMO(WKS-I-VD + 1)    TO WKS-TB-PROMO(WKS-I-VD).
025800 211-DESPLAZA-UN-LUGAR-E. EXIT.
025900
026000*--------> CALCULA REZAGOS, PROMEDIOS MOVILES, CAMBIO DE PRECIO
026100*          Y BANDERAS DE CALENDARIO PARA EL RENGLON ACTUAL.
026200 220-CALCULA-CARACTERISTICAS SECTION.
026300     MOVE VTA-FECHA  TO CAR-FECHA
026400     MOVE VTA-TIENDA TO CAR-TIENDA
026500     MOVE VTA-SKU    TO CAR-SKU
026600     MOVE VTA-PRECIO TO CAR-PRECIO
026700     MOVE VTA-PROMO-FLAG TO CAR-PROMO-FLAG
026800     MOVE 'N'        TO CAR-SNAP-FLAG
026900
027000     IF WKS-DIAS-GRUPO >= 8
027100        MOVE WKS-TB-UNIDADES(23) TO CAR-LAG7
027200     ELSE
027300        MOVE 0 TO CAR-LAG7
027400     END-IF
027500     IF WKS-DIAS-GRUPO >= 15
027600        MOVE WKS-TB-UNIDADES(16) TO CAR-LAG14
027700     ELSE
027800        MOVE 0 TO CAR-LAG14
027900     END-IF
028000     IF WKS-DIAS-GRUPO >= 29
028100        MOVE WKS-TB-UNIDADES(2)  TO CAR-LAG28
028200     ELSE
028300        MOVE 0 TO CAR-LAG28
028400     END-IF
028500
028600     IF WKS-DIAS-GRUPO > 1
028700        COMPUTE CAR-CAMBIO-PRECIO ROUNDED =
028800                VTA-PRECIO - WKS-PRECIO-ANTERIOR
028900     ELSE
029000        MOVE 0 TO CAR-CAMBIO-PRECIO
029100     END-IF
029200
029300     PERFORM 240-PROMEDIO-MOVIL-7
029400     PERFORM 250-PROMEDIO-MOVIL-30
029500     PERFORM 920-CALCULA-DIA-SEMANA.
029600 220-CALCULA-CARACTERISTICAS-E. EXIT.
029700
029800 240-PROMEDIO-MOVIL-7 SECTION.
029900     IF WKS-DIAS-GRUPO < 7
030000        MOVE WKS-DIAS-GRUPO TO WKS-VENT-N
030100     ELSE
030200        MOVE 7 TO WKS-VENT-N
030300     END-IF
030400     COMPUTE WKS-VENT-INICIO = 31 - WKS-VENT-N
030500     PERFORM 260-SUMA-VENTANA
030600     IF WKS-VENT-N > 0
030700        COMPUTE WKS-VENT-MEDIA ROUNDED =
030800                WKS-VENT-SUMA / WKS-VENT-N
030900        MOVE WKS-VENT-MEDIA TO CAR-PROM7-MEDIA
031000     ELSE
031100        MOVE 0 TO CAR-PROM7-MEDIA
031200     END-IF
031300     IF WKS-VENT-N > 1
031400        PERFORM 270-CALCULA-DESVIACION
031500        MOVE WKS-RAIZ-R TO CAR-PROM7-DESVEST
031600     ELSE
031700        MOVE 0 TO CAR-PROM7-DESVEST
031800     END-IF.
031900 240-PROMEDIO-MOVIL-7-E. EXIT.
032000
032100 250-PROMEDIO-MOVIL-30 SECTION.
032200     IF WKS-DIAS-GRUPO < 30
032300        MOVE WKS-DIAS-GRUPO TO WKS-VENT-N
032400     ELSE
032500        MOVE 30 TO WKS-VENT-N
032600     END-IF
032700     COMPUTE WKS-VENT-INICIO = 31 - WKS-VENT-N
032800     PERFORM 260-SUMA-VENTANA
032900     IF WKS-VENT-N > 0
033000        COMPUTE WKS-VENT-MEDIA ROUNDED =
033100                WKS-VENT-SUMA / WKS-VENT-N
033200        MOVE WKS-VENT-MEDIA TO CAR-PROM30-MEDIA
033300     ELSE
033400        MOVE 0 TO CAR-PROM30-MEDIA
033500     END-IF
033600     IF WKS-VENT-N > 1
033700        PERFORM 270-CALCULA-DESVIACION
033800        MOVE WKS-RAIZ-R TO CAR-PROM30-DESVEST
033900     ELSE
034000        MOVE 0 TO CAR-PROM30-DESVEST
034100     END-IF.
034200 250-PROMEDIO-MOVIL-30-E. EXIT.
034300
034400*--------> ACUMULA SUMA Y SUMA DE CUADRADOS DE LAS UNIDADES EN
034500*          LA VENTANA (WKS-VENT-INICIO HASTA 30).
034600 260-SUMA-VENTANA SECTION.
034700     MOVE ZEROS TO WKS-VENT-SUMA WKS-VENT-SUMA2
034800     IF WKS-VENT-N > 0
034900        PERFORM 261-ACUMULA-UN-LUGAR
035000           VARYING WKS-I-VD FROM WKS-VENT-INICIO BY 1
035100           UNTIL WKS-I-VD > 30
035200     END-IF.
035300 260-SUMA-VENTANA-E. EXIT.
035400
035500 261-ACUMULA-UN-LUGAR SECTION.
035600     ADD WKS-TB-UNIDADES(WKS-I-VD) TO WKS-VENT-SUMA
035700     COMPUTE WKS-VENT-SUMA2 =
035800             WKS-VENT-SUMA2 +
035900             (WKS-TB-UNIDADES(WKS-I-VD) *
036000              WKS-TB-UNIDADES(WKS-I-VD)).
036100 261-ACUMULA-UN-LUGAR-E. EXIT.
036200
036300*--------> DESVIACION ESTANDAR MUESTRAL (DIVISOR N-1) DE LA
036400*          VENTANA, A PARTIR DE LA SUMA Y SUMA DE CUADRADOS YA
036500*          ACUMULADAS. SOLO SE INVOCA CON WKS-VENT-N > 1.
036600 270-CALCULA-DESVIACION SECTION.
036700     COMPUTE WKS-VENT-N-MENOS-1 = WKS-VENT-N - 1
036800     COMPUTE WKS-VENT-VARIANZA ROUNDED =
036900             (WKS-VENT-SUMA2 -
037000             ((WKS-VENT-SUMA * WKS-VENT-SUMA) / WKS-VENT-N))
037100             / WKS-VENT-N-MENOS-1
037200     IF WKS-VENT-VARIANZA < 0
037300        MOVE 0 TO WKS-VENT-VARIANZA
037400     END-IF
037500     MOVE WKS-VENT-VARIANZA TO WKS-RAIZ-X
037600     PERFORM 910-RAIZ-CUADRADA.
037700 270-CALCULA-DESVIACION-E. EXIT.
037800
037900*--------> RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON. 20
038000*          ITERACIONES SON SUFICIENTES PARA 4 DECIMALES.
038100 910-RAIZ-CUADRADA SECTION.
038200     IF WKS-RAIZ-X <= 0
038300        MOVE 0 TO WKS-RAIZ-R
038400     ELSE
038500        MOVE WKS-RAIZ-X TO WKS-RAIZ-R
038600        PERFORM 911-ITERA-NEWTON
038700           VARYING WKS-RAIZ-ITER FROM 1 BY 1 UNTIL
038800           WKS-RAIZ-ITER > 20
038900     END-IF.
039000 910-RAIZ-CUADRADA-E. EXIT.
039100
039200 911-ITERA-NEWTON SECTION.
039300     MOVE WKS-RAIZ-R TO WKS-RAIZ-R-ANT
039400     COMPUTE WKS-RAIZ-R ROUNDED =
039500             (WKS-RAIZ-R-ANT + (WKS-RAIZ-X / WKS-RAIZ-R-ANT)) / 2.
039600 911-ITERA-NEWTON-E. EXIT.
039700
039800*--------> DIA DE LA SEMANA POR LA CONGRUENCIA DE ZELLER. SE
039900*          DERIVA TAMBIEN EL MES, QUEDANDO LISTOS PARA QUE
040000*          921-CALCULA-FERIADO FIJE LA BANDERA DE FERIADO.
040100 920-CALCULA-DIA-SEMANA SECTION.
040200     DIVIDE CAR-FECHA BY 10000 GIVING WKS-Z-ANIO
040300     DIVIDE CAR-FECHA BY 100 GIVING WKS-Z-TEMP
040400         REMAINDER WKS-Z-DIA
040500     DIVIDE WKS-Z-TEMP BY 100 GIVING WKS-Z-SIGLO
040600         REMAINDER WKS-Z-MES
040700     MOVE WKS-Z-MES TO CAR-MES
040800     IF WKS-Z-MES < 3
040900        ADD 12 TO WKS-Z-MES
041000        SUBTRACT 1 FROM WKS-Z-ANIO
041100     END-IF
041200     DIVIDE WKS-Z-ANIO BY 100 GIVING WKS-Z-SIGLO
041300         REMAINDER WKS-Z-ANIOSIGLO
041400     COMPUTE WKS-Z-TEMP =
041500             (13 * (WKS-Z-MES + 1)) / 5
041600     COMPUTE WKS-Z-H =
041700             WKS-Z-DIA + WKS-Z-TEMP + WKS-Z-ANIOSIGLO +
041800             (WKS-Z-ANIOSIGLO / 4) + (WKS-Z-SIGLO / 4) +
041900             (5 * WKS-Z-SIGLO)
042000     DIVIDE WKS-Z-H BY 7 GIVING WKS-Z-TEMP
042100         REMAINDER WKS-Z-RESIDUO
042200*--------> WKS-Z-RESIDUO : 0=SABADO 1=DOMINGO 2=LUNES ... 6=VIERNES
042300*          CAR-DIA-SEMANA : 0=LUNES 1=MARTES ... 6=DOMINGO.
042400     EVALUATE WKS-Z-RESIDUO
042500         WHEN 2  MOVE 0 TO CAR-DIA-SEMANA
042600         WHEN 3  MOVE 1 TO CAR-DIA-SEMANA
042700         WHEN 4  MOVE 2 TO CAR-DIA-SEMANA
042800         WHEN 5  MOVE 3 TO CAR-DIA-SEMANA
042900         WHEN 6  MOVE 4 TO CAR-DIA-SEMANA
043000         WHEN 0  MOVE 5 TO CAR-DIA-SEMANA
043100         WHEN 1  MOVE 6 TO CAR-DIA-SEMANA
043200     END-EVALUATE
043300     PERFORM 921-CALCULA-FERIADO.
043400 920-CALCULA-DIA-SEMANA-E. EXIT.
043500
043600*--------> BANDERA DE FERIADO POR FECHA FIJA: NAVIDAD, ANIO NUEVO,
043700*          4 DE JULIO, O SEMANA DE ACCION DE GRACIAS (22-28 NOV).
043800 921-CALCULA-FERIADO SECTION.
043900     MOVE 'N' TO CAR-FERIADO-FLAG
044000     IF (CAR-MES = 12 AND WKS-Z-DIA = 25)
044100        OR (CAR-MES = 1  AND WKS-Z-DIA = 1)
044200        OR (CAR-MES = 7  AND WKS-Z-DIA = 4)
044300        OR (CAR-MES = 11 AND WKS-Z-DIA >= 22 AND WKS-Z-DIA <= 28)
044400        MOVE 'Y' TO CAR-FERIADO-FLAG
044500     END-IF.
044600 921-CALCULA-FERIADO-E. EXIT.
044700
044800 230-ESCRIBE-CARACTERISTICA SECTION.
044900     WRITE DMQ-REG-CARACT
045000     IF FS-FEAT NOT = '00'
045100        DISPLAY '*** ERROR AL ESCRIBIR CARACTER : ' FS-FEAT
045200        MOVE 91 TO RETURN-CODE
045300        PERFORM 800-CERRAR-ARCHIVOS
045400        STOP RUN
045500     ELSE
045600        ADD 1 TO WKS-ESCRITOS-FEAT
045700     END-IF.
045800 230-ESCRIBE-CARACTERISTICA-E. EXIT.
045900
046000 800-CERRAR-ARCHIVOS SECTION.
046100     CLOSE SALE FEAT.
046200 800-CERRAR-ARCHIVOS-E. EXIT.
046300
046400 900-ESTADISTICAS SECTION.
046500     DISPLAY '=============================================='
046600     DISPLAY '       E S T A D I S T I C A S - CARACT.       '
046700     DISPLAY '=============================================='
046800     MOVE WKS-LEIDOS-SALE     TO WKS-MASCARA
046900     DISPLAY 'RENGLONES LEIDOS  VTALIMPI      : ' WKS-MASCARA
047000     MOVE WKS-ESCRITOS-FEAT   TO WKS-MASCARA
047100     DISPLAY 'RENGLONES ESCRITOS CARACTER     : ' WKS-MASCARA
047200     MOVE WKS-DESCARTADOS     TO WKS-MASCARA
047300     DISPLAY 'RENGLONES DESCARTADOS (<15 DIAS): ' WKS-MASCARA
047400     DISPLAY '=============================================='.
047500 900-ESTADISTICAS-E. EXIT.
