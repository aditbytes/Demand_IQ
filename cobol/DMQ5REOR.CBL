000100******************************************************************
000200* FECHA       : 21/02/1993                                       *
000300* PROGRAMADOR : JORGE CESAR MORALES LOPEZ (JCML)                 *
000400* APLICACION  : PRONOSTICO DE DEMANDA (DEMANDIQ)                 *
000500* PROGRAMA    : DMQ5REOR                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA LA CANTIDAD DE REORDEN Y EL NIVEL DE      *
000800*             : RIESGO DE DESABASTO POR TIENDA/SKU, E IMPRIME EL  *
000900*             : REPORTE RESUMEN DE REORDEN.                      *
001000* ARCHIVOS    : INVENTAR=E, PRONOSTI=E, VTALIMPI=E, REORDENE=S,   *
001100*             : RPTREORD=S                                       *
001200* PROGRAMA(S) : NO APLICA                                        *
001300* INSTALADO   : 10/03/1993                                       *
001400******************************************************************
001500*-----------------------------------------------------------------
001600* BITACORA DE CAMBIOS
001700*-----------------------------------------------------------------
001800* 21/02/1993 JCML 001205 CREACION INICIAL DEL PROGRAMA
001900* 11/08/1995 LFMS 001270 SE AGREGA RESPALDO DE PRONOSTICO AL
002000*                        PROMEDIO DE LOS ULTIMOS 30 DIAS CUANDO
002100*                        NO HAY RENGLONES DE PRONOSTICO
002200* 05/05/1997 LFMS 001301 SE AGREGA CLASIFICACION DE RIESGO DE
002300*                        DESABASTO (ALTO/MEDIO/BAJO) AL REPORTE
002400* 30/11/1998 RACP Y2K001 VALIDACION DE FECHAS CCYYMMDD PARA EL
002500*                        CAMBIO DE SIGLO (PROYECTO Y2K)
002600* 23/03/1999 RACP Y2K014 PRUEBA DE REGRESION Y2K - SIN HALLAZGOS
002700* 14/09/2001 JCML 001640 SE AGREGA SUBTOTAL POR TIENDA AL REPORTE
002800*                        DE REORDEN (RUPTURA POR TIENDA)
002900* 19/07/2005 MVCQ 001805 SE AGREGAN TOTALES POR NIVEL DE RIESGO
003000*                        Y CANTIDAD PROMEDIO DE REORDEN
003100*-----------------------------------------------------------------
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    DMQ5REOR.
003400 AUTHOR.        JORGE CESAR MORALES LOPEZ.
003500 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - ABASTECIMIENTO.
003600 DATE-WRITTEN.  21/02/1993.
003700 DATE-COMPILED.
003800 SECURITY.      USO INTERNO - DEPARTAMENTO DE ABASTECIMIENTO.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS DIGITOS-VALIDOS IS '0' THRU '9'
004400     UPSI-0 IS WKS-SWITCH-SIN-PRONOSTICO.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT INV    ASSIGN TO INVENTAR
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS FS-INV.
005000     SELECT FCST   ASSIGN TO PRONOSTI
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-FCST.
005300     SELECT SALE   ASSIGN TO VTALIMPI
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS FS-SALE.
005600     SELECT REO    ASSIGN TO REORDENE
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-REO.
005900     SELECT RPT    ASSIGN TO RPTREORD
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS FS-RPT.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500*   MAESTRO DE INVENTARIO, MANEJA EL PASO PRINCIPAL DEL PROGRAMA
006600 FD  INV
006700     LABEL RECORDS ARE STANDARD.
006800     COPY DMQINVT.
006900*   PRONOSTICO DE DEMANDA POR TIENDA/SKU/FECHA (MODELOS EXTERNOS)
007000 FD  FCST
007100     LABEL RECORDS ARE STANDARD.
007200     COPY DMQFCST.
007300*   VENTA DIARIA LIMPIA, PARA EL RESPALDO DE PRONOSTICO Y SIGMA
007400 FD  SALE
007500     LABEL RECORDS ARE STANDARD.
007600     COPY DMQSALE.
007700*   RECOMENDACION DE REORDEN, SALIDA DE ESTE PROGRAMA
007800 FD  REO
007900     LABEL RECORDS ARE STANDARD.
008000     COPY DMQREOR.
008100*   REPORTE IMPRESO DE REORDEN, 80 COLUMNAS
008200 FD  RPT
008300     LABEL RECORDS ARE STANDARD.
008400 01  RPT-RENGLON                 PIC X(80).
008500
008600 WORKING-STORAGE SECTION.
008700 01  WKS-CAMPOS-DE-TRABAJO.
008800     05  WKS-NOMBRE-PROGRAMA     PIC X(08) VALUE 'DMQ5REOR'.
008900     05  WKS-SWITCH-SIN-PRONOSTICO PIC X(01) VALUE 'N'.
009000     05  WKS-FIN-INV             PIC 9(01) COMP VALUE ZEROS.
009100         88  WKS-END-INV                    VALUE 1.
009200     05  WKS-FIN-FCST            PIC 9(01) COMP VALUE ZEROS.
009300         88  WKS-END-FCST                   VALUE 1.
009400     05  WKS-FIN-SALE            PIC 9(01) COMP VALUE ZEROS.
009500         88  WKS-END-SALE                   VALUE 1.
009600     05  WKS-PRIMER-INV          PIC 9(01) COMP VALUE 1.
009700         88  WKS-ES-PRIMER-INV               VALUE 1.
009800     05  FILLER                  PIC X(02) VALUE SPACES.
009900
010000 01  FS-INV                      PIC X(02) VALUE '00'.
010100 01  FS-FCST                     PIC X(02) VALUE '00'.
010200 01  FS-SALE                     PIC X(02) VALUE '00'.
010300 01  FS-REO                      PIC X(02) VALUE '00'.
010400 01  FS-RPT                      PIC X(02) VALUE '00'.
010500
010600 01  WKS-FECHA-SISTEMA           PIC 9(08) VALUE ZEROS.
010700 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
010800     05  WKS-SIS-CCAA            PIC 9(04).
010900     05  WKS-SIS-MM              PIC 9(02).
011000     05  WKS-SIS-DD              PIC 9(02).
011100
011200 01  WKS-LLAVE-ACTUAL.
011300     05  WKS-LA-TIENDA           PIC X(10) VALUE SPACES.
011400     05  WKS-LA-SKU              PIC X(15) VALUE SPACES.
011500 01  WKS-LLAVE-ACTUAL-R REDEFINES WKS-LLAVE-ACTUAL.
011600     05  WKS-LA-COMPUESTA        PIC X(25).
011700
011800 01  WKS-LLAVE-ANTERIOR.
011900     05  WKS-LZ-TIENDA           PIC X(10) VALUE SPACES.
012000     05  WKS-LZ-SKU              PIC X(15) VALUE SPACES.
012100 01  WKS-LLAVE-ANTERIOR-R REDEFINES WKS-LLAVE-ANTERIOR.
012200     05  WKS-LZ-COMPUESTA        PIC X(25).
012300
012400 01  WKS-TIENDA-ANTERIOR         PIC X(10) VALUE SPACES.
012500
012600******************************************************************
012700*   VENTANA DESLIZANTE DE HASTA 30 DIAS, USADA PARA PRECARGAR    *
012800*   LA TABLA DE ESTADISTICAS DE VENTA POR TIENDA/SKU.            *
012900******************************************************************
013000 01  WKS-VENTANA-30-DIAS.
013100     05  WKS-VD-ENTRADA OCCURS 30 TIMES INDEXED BY WKS-I-VD.
013200         10  WKS-TB-UNIDADES     PIC S9(7) VALUE ZEROS.
013300     05  FILLER                  PIC X(02) VALUE SPACES.
013400
013500 01  WKS-DIAS-GRUPO              PIC 9(05) COMP VALUE ZEROS.
013600
013700 01  WKS-VENTANA-CALCULO.
013800     05  WKS-VENT-INICIO         PIC 9(02) COMP VALUE ZEROS.
013900     05  WKS-VENT-N              PIC 9(02) COMP VALUE ZEROS.
014000     05  WKS-VENT-N-MENOS-1      PIC 9(02) COMP VALUE ZEROS.
014100     05  WKS-VENT-SUMA           PIC S9(09)V9999 VALUE ZEROS.
014200     05  WKS-VENT-SUMA2          PIC S9(13)V9999 VALUE ZEROS.
014300     05  WKS-VENT-VARIANZA       PIC S9(13)V9999 VALUE ZEROS.
014400     05  FILLER                  PIC X(02) VALUE SPACES.
014500
014600 01  WKS-RAIZ-CUADRADA-AREA.
014700     05  WKS-RAIZ-X              PIC S9(9)V9999 VALUE ZEROS.
014800     05  WKS-RAIZ-R              PIC S9(9)V9999 VALUE ZEROS.
014900     05  WKS-RAIZ-R-ANT          PIC S9(9)V9999 VALUE ZEROS.
015000     05  WKS-RAIZ-ITER           PIC 9(02) COMP VALUE ZEROS.
015100
015200 01  WKS-Z-FACTOR                PIC 9(01)V9999 VALUE 1.6449.
015300
015400******************************************************************
015500*   TABLA DE ESTADISTICAS DE VENTA POR TIENDA/SKU (PRECARGADA    *
015600*   DESDE VTALIMPI ANTES DEL PASO PRINCIPAL).                   *
015700******************************************************************
015800 01  WKS-TABLA-VENTAS.
015900     05  WKS-CANT-VENTAS         PIC 9(04) COMP VALUE ZEROS.
016000     05  WKS-VT-ENTRADA OCCURS 0 TO 2000 TIMES
016100                        DEPENDING ON WKS-CANT-VENTAS
016200                        INDEXED BY WKS-I-VTB.
016300         10  WKS-VT-TIENDA       PIC X(10).
016400         10  WKS-VT-SKU          PIC X(15).
016500         10  WKS-VT-SIGMA        PIC S9(7)V9999.
016600         10  WKS-VT-PROMEDIO-DIA PIC S9(7)V9999.
016700         10  WKS-VT-DIAS         PIC 9(05) COMP.
016800
016900 01  WKS-VT-ENCONTRADO           PIC 9(01) COMP VALUE ZEROS.
017000     88  WKS-VT-SI-ENCONTRADO               VALUE 1.
017100     88  WKS-VT-NO-ENCONTRADO               VALUE 0.
017200 01  WKS-VT-INDICE-ENCONTRADO    PIC 9(04) COMP VALUE ZEROS.
017300
017400******************************************************************
017500*   TABLA DE PRONOSTICO ACUMULADO POR TIENDA/SKU (PRECARGADA    *
017600*   DESDE PRONOSTI, HASTA 7 RENGLONES - HORIZONTE DE 7 DIAS).    *
017700******************************************************************
017800 01  WKS-TABLA-PRONOSTICO.
017900     05  WKS-CANT-PRONOSTICO     PIC 9(04) COMP VALUE ZEROS.
018000     05  WKS-FC-ENTRADA OCCURS 0 TO 2000 TIMES
018100                        DEPENDING ON WKS-CANT-PRONOSTICO
018200                        INDEXED BY WKS-I-FCB.
018300         10  WKS-FC-TIENDA       PIC X(10).
018400         10  WKS-FC-SKU          PIC X(15).
018500         10  WKS-FC-SUMA         PIC S9(7)V99 VALUE ZEROS.
018600         10  WKS-FC-CUENTA       PIC 9(02) COMP VALUE ZEROS.
018700
018800 01  WKS-FC-ENCONTRADO           PIC 9(01) COMP VALUE ZEROS.
018900     88  WKS-FC-SI-ENCONTRADO               VALUE 1.
019000     88  WKS-FC-NO-ENCONTRADO               VALUE 0.
019100 01  WKS-FC-INDICE-ENCONTRADO    PIC 9(04) COMP VALUE ZEROS.
019200
019300******************************************************************
019400*            AREAS DE CALCULO DE LA RECOMENDACION                *
019500******************************************************************
019600 01  WKS-CALCULO-REORDEN.
019700     05  WKS-CR-DEMANDA-PREVISTA PIC S9(7)V99 VALUE ZEROS.
019800     05  WKS-CR-STOCK-SEGURIDAD  PIC S9(7)V99 VALUE ZEROS.
019900     05  WKS-CR-TIEMPO-ENTREGA   PIC 9(03) VALUE ZEROS.
020000     05  WKS-CR-CANTIDAD-ORDEN   PIC S9(7) VALUE ZEROS.
020100     05  WKS-CR-DEMANDA-DIARIA   PIC S9(7)V9999 VALUE ZEROS.
020200     05  WKS-CR-DIAS-DE-STOCK    PIC S9(7)V9999 VALUE ZEROS.
020300     05  FILLER                  PIC X(02) VALUE SPACES.
020400
020500******************************************************************
020600*                  AREAS DEL REPORTE IMPRESO                     *
020700******************************************************************
020800 01  WKS-TITULO-1.
020900     05  FILLER                  PIC X(30) VALUE SPACES.
021000     05  FILLER                  PIC X(34)
021100         VALUE 'DEMANDIQ - REORDER RECOMMENDATIONS'.
021200     05  FILLER                  PIC X(16) VALUE SPACES.
021300
021400 01  WKS-TITULO-2.
021500     05  FILLER                  PIC X(03) VALUE SPACES.
021600     05  FILLER                  PIC X(22) VALUE 'FECHA DE PROCESO : '.
021700     05  WKS-T2-FECHA            PIC 9(08).
021800     05  FILLER                  PIC X(47) VALUE SPACES.
021900
022000 01  WKS-ENCABEZADO.
022100     05  FILLER                  PIC X(03) VALUE SPACES.
022200     05  FILLER                  PIC X(10) VALUE 'TIENDA'.
022300     05  FILLER                  PIC X(17) VALUE 'SKU'.
022400     05  FILLER                  PIC X(12) VALUE 'EXISTENCIA'.
022500     05  FILLER                  PIC X(12) VALUE 'PRONOSTICO'.
022600     05  FILLER                  PIC X(10) VALUE 'SEGURIDAD'.
022700     05  FILLER                  PIC X(09) VALUE 'ORDEN'.
022800     05  FILLER                  PIC X(07) VALUE 'RIESGO'.
022900
023000 01  WKS-DETALLE.
023100     05  FILLER                  PIC X(03) VALUE SPACES.
023200     05  DET-TIENDA              PIC X(10) VALUE SPACES.
023300     05  FILLER                  PIC X(02) VALUE SPACES.
023400     05  DET-SKU                 PIC X(15) VALUE SPACES.
023500     05  FILLER                  PIC X(01) VALUE SPACES.
023600     05  DET-EXISTENCIA          PIC ZZZ,ZZ9- VALUE ZEROS.
023700     05  FILLER                  PIC X(02) VALUE SPACES.
023800     05  DET-PRONOSTICO          PIC ZZZ,ZZ9.99- VALUE ZEROS.
023900     05  FILLER                  PIC X(01) VALUE SPACES.
024000     05  DET-SEGURIDAD           PIC ZZ,ZZ9.99- VALUE ZEROS.
024100     05  FILLER                  PIC X(01) VALUE SPACES.
024200     05  DET-ORDEN               PIC ZZZ,ZZ9- VALUE ZEROS.
024300     05  FILLER                  PIC X(02) VALUE SPACES.
024400     05  DET-RIESGO              PIC X(04) VALUE SPACES.
024500     05  FILLER                  PIC X(02) VALUE SPACES.
024600
024700 01  WKS-SUBTOTAL-TIENDA.
024800     05  FILLER                  PIC X(03) VALUE SPACES.
024900     05  FILLER                  PIC X(10) VALUE 'SUBTOTAL'.
025000     05  SUB-TIENDA              PIC X(10) VALUE SPACES.
025100     05  FILLER                  PIC X(07) VALUE SPACES.
025200     05  FILLER                  PIC X(10) VALUE 'ARTICULOS'.
025300     05  SUB-ARTICULOS           PIC ZZ9 VALUE ZEROS.
025400     05  FILLER                  PIC X(04) VALUE SPACES.
025500     05  FILLER                  PIC X(08) VALUE 'ORDEN'.
025600     05  SUB-ORDEN               PIC ZZZ,ZZ9- VALUE ZEROS.
025700     05  FILLER                  PIC X(17) VALUE SPACES.
025800
025900 01  WKS-LINEA-TOTAL.
026000     05  FILLER                  PIC X(03) VALUE SPACES.
026100     05  TOT-ETIQUETA            PIC X(30) VALUE SPACES.
026200     05  TOT-VALOR               PIC ZZZ,ZZ9.99- VALUE ZEROS.
026300     05  FILLER                  PIC X(36) VALUE SPACES.
026400
026500 01  WKS-LINEA-BLANCA            PIC X(80) VALUE SPACES.
026600
026700 01  WKS-CONTADORES.
026800     05  WKS-LEIDOS-INV          PIC 9(09) COMP VALUE ZEROS.
026900     05  WKS-LEIDOS-FCST         PIC 9(09) COMP VALUE ZEROS.
027000     05  WKS-LEIDOS-SALE         PIC 9(09) COMP VALUE ZEROS.
027100     05  WKS-ESCRITOS-REO        PIC 9(09) COMP VALUE ZEROS.
027200     05  WKS-CUENTA-ALTO         PIC 9(09) COMP VALUE ZEROS.
027300     05  WKS-CUENTA-MEDIO        PIC 9(09) COMP VALUE ZEROS.
027400     05  WKS-CUENTA-BAJO         PIC 9(09) COMP VALUE ZEROS.
027500     05  WKS-CUENTA-NECESITA     PIC 9(09) COMP VALUE ZEROS.
027600     05  WKS-SUMA-ORDEN          PIC S9(11) COMP VALUE ZEROS.
027700     05  WKS-ARTICULOS-TIENDA    PIC 9(05) COMP VALUE ZEROS.
027800     05  WKS-ORDEN-TIENDA        PIC S9(9) COMP VALUE ZEROS.
027900     05  FILLER                  PIC X(02) VALUE SPACES.
028000
028100 01  WKS-MASCARA                 PIC Z,ZZZ,ZZZ,ZZ9.
028200 01  WKS-MASCARA-DECIMAL         PIC Z,ZZZ,ZZ9.99.
028300
028400 PROCEDURE DIVISION.
028500 000-PRINCIPAL SECTION.
028600     PERFORM 050-BANDERA-DE-CORRIDA
028700     PERFORM 100-ABRIR-ARCHIVOS
028800     PERFORM 120-CARGA-TABLA-VENTAS
028900     PERFORM 140-CARGA-TABLA-PRONOSTICO
029000     PERFORM 500-IMPRIME-ENCABEZADOS
029100     PERFORM 110-LEE-RENGLON-INV
029200     PERFORM 200-PROCESA-INVENTARIO UNTIL WKS-END-INV
029300     IF NOT WKS-ES-PRIMER-INV
029400        PERFORM 560-IMPRIME-SUBTOTAL-TIENDA
029500     END-IF
029600     PERFORM 600-IMPRIME-TOTALES
029700     PERFORM 900-ESTADISTICAS
029800     PERFORM 800-CERRAR-ARCHIVOS
029900     STOP RUN.
030000 000-PRINCIPAL-E. EXIT.
030100
030200 050-BANDERA-DE-CORRIDA SECTION.
030300     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
030400     DISPLAY '=============================================='
030500     DISPLAY ' DEMANDIQ - DMQ5REOR - REORDEN Y RIESGO        '
030600     DISPLAY ' FECHA DE PROCESO : ' WKS-FECHA-SISTEMA
030700     DISPLAY '=============================================='.
030800 050-BANDERA-DE-CORRIDA-E. EXIT.
030900
031000 100-ABRIR-ARCHIVOS SECTION.
031100     OPEN INPUT  INV FCST SALE
031200     OPEN OUTPUT REO RPT
031300     IF FS-INV  NOT = '00' OR FS-FCST NOT = '00' OR
031400        FS-SALE NOT = '00' OR FS-REO  NOT = '00' OR
031500        FS-RPT  NOT = '00'
031600        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE DMQ5REOR ***'
031700        DISPLAY 'FS-INV  : ' FS-INV  '  FS-FCST : ' FS-FCST
031800        DISPLAY 'FS-SALE : ' FS-SALE '  FS-REO  : ' FS-REO
031900        DISPLAY 'FS-RPT  : ' FS-RPT
032000        MOVE 91 TO RETURN-CODE
032100        PERFORM 800-CERRAR-ARCHIVOS
032200        STOP RUN
032300     END-IF.
032400 100-ABRIR-ARCHIVOS-E. EXIT.
032500
032600*--------> PRECARGA LA TABLA DE ESTADISTICAS DE VENTA (SIGMA Y
032700*          PROMEDIO DIARIO DE LOS ULTIMOS 30 DIAS) POR CADA
032800*          PAREJA TIENDA/SKU DE VTALIMPI.
032900 120-CARGA-TABLA-VENTAS SECTION.
033000     MOVE 1 TO WKS-PRIMER-INV
033100     PERFORM 121-LEE-RENGLON-SALE
033200     PERFORM 122-PROCESA-RENGLON-SALE UNTIL WKS-END-SALE
033300     IF NOT WKS-ES-PRIMER-INV
033400        PERFORM 130-FINALIZA-GRUPO-VENTA
033500     END-IF
033600     MOVE 1 TO WKS-PRIMER-INV.
033700 120-CARGA-TABLA-VENTAS-E. EXIT.
033800
033900 121-LEE-RENGLON-SALE SECTION.
034000     READ SALE
034100         AT END SET WKS-END-SALE TO TRUE
034200     END-READ
034300     IF NOT WKS-END-SALE
034400        ADD 1 TO WKS-LEIDOS-SALE
034500        MOVE VTA-TIENDA TO WKS-LA-TIENDA
034600        MOVE VTA-SKU    TO WKS-LA-SKU
034700     END-IF.
034800 121-LEE-RENGLON-SALE-E. EXIT.
034900
035000 122-PROCESA-RENGLON-SALE SECTION.
035100     IF NOT WKS-ES-PRIMER-INV AND
035200        WKS-LA-COMPUESTA NOT = WKS-LZ-COMPUESTA
035300        PERFORM 130-FINALIZA-GRUPO-VENTA
035400        PERFORM 123-INICIA-GRUPO-VENTA
035500     END-IF
035600     IF WKS-ES-PRIMER-INV
035700        PERFORM 123-INICIA-GRUPO-VENTA
035800     END-IF
035900     PERFORM 124-ACTUALIZA-VENTANA
036000     MOVE WKS-LA-TIENDA  TO WKS-LZ-TIENDA
036100     MOVE WKS-LA-SKU     TO WKS-LZ-SKU
036200     PERFORM 121-LEE-RENGLON-SALE.
036300 122-PROCESA-RENGLON-SALE-E. EXIT.
036400
036500 123-INICIA-GRUPO-VENTA SECTION.
036600     SET WKS-ES-PRIMER-INV TO FALSE
036700     MOVE ZEROS TO WKS-DIAS-GRUPO
036800     PERFORM 125-LIMPIA-VENTANA
036900         VARYING WKS-I-VD FROM 1 BY 1 UNTIL WKS-I-VD > 30.
037000 123-INICIA-GRUPO-VENTA-E. EXIT.
037100
037200 124-ACTUALIZA-VENTANA SECTION.
037300     PERFORM 126-DESPLAZA-UN-LUGAR
037400         VARYING WKS-I-VD FROM 1 BY 1 UNTIL WKS-I-VD > 29
037500     MOVE VTA-UNIDADES TO WKS-TB-UNIDADES(30)
037600     ADD 1 TO WKS-DIAS-GRUPO.
037700 124-ACTUALIZA-VENTANA-E. EXIT.
037800
037900 125-LIMPIA-VENTANA SECTION.
038000     MOVE ZEROS TO WKS-TB-UNIDADES(WKS-I-VD).
038100 125-LIMPIA-VENTANA-E. EXIT.
038200
038300 126-DESPLAZA-UN-LUGAR SECTION.
038400     MOVE WKS-TB-UNIDADES(WKS-I-VD + 1) TO
038500          WKS-TB-UNIDADES(WKS-I-VD).
038600 126-DESPLAZA-UN-LUGAR-E. EXIT.
038700
038800*--------> CIERRA UN GRUPO DE VENTA: CALCULA SIGMA MUESTRAL Y
038900*          PROMEDIO DIARIO SOBRE LA VENTANA, Y CREA LA ENTRADA
039000*          EN WKS-TABLA-VENTAS.
039100 130-FINALIZA-GRUPO-VENTA SECTION.
039200     ADD 1 TO WKS-CANT-VENTAS
039300     SET WKS-I-VTB TO WKS-CANT-VENTAS
039400     MOVE WKS-LZ-TIENDA TO WKS-VT-TIENDA(WKS-I-VTB)
039500     MOVE WKS-LZ-SKU    TO WKS-VT-SKU(WKS-I-VTB)
039600     MOVE WKS-DIAS-GRUPO TO WKS-VT-DIAS(WKS-I-VTB)
039700     IF WKS-DIAS-GRUPO > 30
039800        MOVE 30 TO WKS-VENT-N
039900     ELSE
040000        MOVE WKS-DIAS-GRUPO TO WKS-VENT-N
040100     END-IF
040200     IF WKS-VENT-N = 0
040300        MOVE 0 TO WKS-VT-PROMEDIO-DIA(WKS-I-VTB)
040400        MOVE 0 TO WKS-VT-SIGMA(WKS-I-VTB)
040500     ELSE
040600        COMPUTE WKS-VENT-INICIO = 31 - WKS-VENT-N
040700        MOVE ZEROS TO WKS-VENT-SUMA WKS-VENT-SUMA2
040800        PERFORM 131-ACUMULA-UN-LUGAR
040900            VARYING WKS-I-VD FROM WKS-VENT-INICIO BY 1
041000            UNTIL WKS-I-VD > 30
041100        COMPUTE WKS-VT-PROMEDIO-DIA(WKS-I-VTB) ROUNDED =
041200                WKS-VENT-SUMA / WKS-VENT-N
041300        IF WKS-VENT-N < 2
041400           MOVE 0 TO WKS-VT-SIGMA(WKS-I-VTB)
041500        ELSE
041600           COMPUTE WKS-VENT-N-MENOS-1 = WKS-VENT-N - 1
041700           COMPUTE WKS-VENT-VARIANZA ROUNDED =
041800                   (WKS-VENT-SUMA2 -
041900                    ((WKS-VENT-SUMA * WKS-VENT-SUMA) /
042000                     WKS-VENT-N)) / WKS-VENT-N-MENOS-1
042100           IF WKS-VENT-VARIANZA < 0
042200              MOVE 0 TO WKS-VENT-VARIANZA
042300           END-IF
042400           MOVE WKS-VENT-VARIANZA TO WKS-RAIZ-X
042500           PERFORM 910-RAIZ-CUADRADA
042600           MOVE WKS-RAIZ-R TO WKS-VT-SIGMA(WKS-I-VTB)
042700        END-IF
042800     END-IF.
042900 130-FINALIZA-GRUPO-VENTA-E. EXIT.
043000
043100 131-ACUMULA-UN-LUGAR SECTION.
043200     ADD WKS-TB-UNIDADES(WKS-I-VD) TO WKS-VENT-SUMA
043300     COMPUTE WKS-VENT-SUMA2 =
043400             WKS-VENT-SUMA2 +
043500             (WKS-TB-UNIDADES(WKS-I-VD) *
043600              WKS-TB-UNIDADES(WKS-I-VD)).
043700 131-ACUMULA-UN-LUGAR-E. EXIT.
043800
043900 132-BUSCA-ENTRADA-VENTAS SECTION.
044000     SET WKS-VT-NO-ENCONTRADO TO TRUE
044100     PERFORM 133-COMPARA-ENTRADA-VENTAS
044200         VARYING WKS-I-VTB FROM 1 BY 1
044300         UNTIL WKS-I-VTB > WKS-CANT-VENTAS
044400            OR WKS-VT-SI-ENCONTRADO.
044500 132-BUSCA-ENTRADA-VENTAS-E. EXIT.
044600
044700 133-COMPARA-ENTRADA-VENTAS SECTION.
044800     IF WKS-VT-TIENDA(WKS-I-VTB) = WKS-LA-TIENDA AND
044900        WKS-VT-SKU(WKS-I-VTB)    = WKS-LA-SKU
045000        SET WKS-VT-SI-ENCONTRADO TO TRUE
045100        SET WKS-VT-INDICE-ENCONTRADO TO WKS-I-VTB
045200     END-IF.
045300 133-COMPARA-ENTRADA-VENTAS-E. EXIT.
045400
045500*--------> PRECARGA LA TABLA DE PRONOSTICO ACUMULADO (HASTA 7
045600*          RENGLONES POR PAREJA, YA QUE PRONOSTI VIENE ORDENADO
045700*          POR TIENDA/SKU/FECHA ASCENDENTE - HORIZONTE DE 7 DIAS).
045800 140-CARGA-TABLA-PRONOSTICO SECTION.
045900     READ FCST
046000         AT END GO TO 140-CARGA-TABLA-PRONOSTICO-E
046100     END-READ
046200     ADD 1 TO WKS-LEIDOS-FCST
046300     MOVE PRN-TIENDA TO WKS-LA-TIENDA
046400     MOVE PRN-SKU    TO WKS-LA-SKU
046500     PERFORM 141-BUSCA-O-CREA-PRONOSTICO
046600     GO TO 140-CARGA-TABLA-PRONOSTICO.
046700 140-CARGA-TABLA-PRONOSTICO-E. EXIT.
046800
046900 141-BUSCA-O-CREA-PRONOSTICO SECTION.
047000     PERFORM 142-BUSCA-ENTRADA-PRONOSTICO
047100     IF WKS-FC-NO-ENCONTRADO
047200        ADD 1 TO WKS-CANT-PRONOSTICO
047300        SET WKS-I-FCB TO WKS-CANT-PRONOSTICO
047400        MOVE WKS-LA-TIENDA TO WKS-FC-TIENDA(WKS-I-FCB)
047500        MOVE WKS-LA-SKU    TO WKS-FC-SKU(WKS-I-FCB)
047600        MOVE ZEROS TO WKS-FC-SUMA(WKS-I-FCB)
047700        MOVE ZEROS TO WKS-FC-CUENTA(WKS-I-FCB)
047800        SET WKS-FC-INDICE-ENCONTRADO TO WKS-I-FCB
047900     END-IF
048000     IF WKS-FC-CUENTA(WKS-FC-INDICE-ENCONTRADO) < 7
048100        ADD PRN-DEMANDA-PREVISTA TO
048200            WKS-FC-SUMA(WKS-FC-INDICE-ENCONTRADO)
048300        ADD 1 TO WKS-FC-CUENTA(WKS-FC-INDICE-ENCONTRADO)
048400     END-IF.
048500 141-BUSCA-O-CREA-PRONOSTICO-E. EXIT.
048600
048700 142-BUSCA-ENTRADA-PRONOSTICO SECTION.
048800     SET WKS-FC-NO-ENCONTRADO TO TRUE
048900     PERFORM 143-COMPARA-ENTRADA-PRONOSTICO
049000         VARYING WKS-I-FCB FROM 1 BY 1
049100         UNTIL WKS-I-FCB > WKS-CANT-PRONOSTICO
049200            OR WKS-FC-SI-ENCONTRADO.
049300 142-BUSCA-ENTRADA-PRONOSTICO-E. EXIT.
049400
049500 143-COMPARA-ENTRADA-PRONOSTICO SECTION.
049600     IF WKS-FC-TIENDA(WKS-I-FCB) = WKS-LA-TIENDA AND
049700        WKS-FC-SKU(WKS-I-FCB)    = WKS-LA-SKU
049800        SET WKS-FC-SI-ENCONTRADO TO TRUE
049900        SET WKS-FC-INDICE-ENCONTRADO TO WKS-I-FCB
050000     END-IF.
050100 143-COMPARA-ENTRADA-PRONOSTICO-E. EXIT.
050200
050300 110-LEE-RENGLON-INV SECTION.
050400     READ INV
050500         AT END SET WKS-END-INV TO TRUE
050600     END-READ
050700     IF NOT WKS-END-INV
050800        ADD 1 TO WKS-LEIDOS-INV
050900     END-IF.
051000 110-LEE-RENGLON-INV-E. EXIT.
051100
051200*--------> PASO PRINCIPAL: UN RENGLON DE INVENTARIO GENERA UNA
051300*          RECOMENDACION DE REORDEN, CON RUPTURA POR TIENDA PARA
051400*          EL SUBTOTAL DEL REPORTE IMPRESO.
051500 200-PROCESA-INVENTARIO SECTION.
051600     IF NOT WKS-ES-PRIMER-INV AND
051700        INV-TIENDA NOT = WKS-TIENDA-ANTERIOR
051800        PERFORM 560-IMPRIME-SUBTOTAL-TIENDA
051900     END-IF
052000     IF WKS-ES-PRIMER-INV
052100        SET WKS-ES-PRIMER-INV TO FALSE
052200        MOVE ZEROS TO WKS-ARTICULOS-TIENDA WKS-ORDEN-TIENDA
052300     END-IF
052400     MOVE INV-TIENDA TO WKS-LA-TIENDA
052500     MOVE INV-SKU    TO WKS-LA-SKU
052600     PERFORM 300-CALCULA-PRONOSTICO
052700     PERFORM 310-CALCULA-STOCK-SEGURIDAD
052800     PERFORM 320-CALCULA-CANTIDAD-ORDEN
052900     PERFORM 330-CLASIFICA-RIESGO
053000     PERFORM 340-ESCRIBE-REORDEN
053100     PERFORM 550-IMPRIME-DETALLE
053200     MOVE INV-TIENDA TO WKS-TIENDA-ANTERIOR
053300     PERFORM 110-LEE-RENGLON-INV.
053400 200-PROCESA-INVENTARIO-E. EXIT.
053500
053600*--------> DEMANDA PREVISTA = SUMA DE PRONOSTICO (HASTA 7 DIAS)
053700*          O, EN SU DEFECTO, PROMEDIO DIARIO DE LOS ULTIMOS 30
053800*          DIAS DE VENTA POR 7.
053900 300-CALCULA-PRONOSTICO SECTION.
054000     PERFORM 142-BUSCA-ENTRADA-PRONOSTICO
054100     IF WKS-FC-SI-ENCONTRADO
054200        MOVE WKS-FC-SUMA(WKS-FC-INDICE-ENCONTRADO)
054300                            TO WKS-CR-DEMANDA-PREVISTA
054400     ELSE
054500        PERFORM 132-BUSCA-ENTRADA-VENTAS
054600        IF WKS-VT-SI-ENCONTRADO
054700           COMPUTE WKS-CR-DEMANDA-PREVISTA ROUNDED =
054800                   WKS-VT-PROMEDIO-DIA(WKS-VT-INDICE-ENCONTRADO)
054900                   * 7
055000        ELSE
055100           MOVE 0 TO WKS-CR-DEMANDA-PREVISTA
055200        END-IF
055300     END-IF
055400     IF WKS-CR-DEMANDA-PREVISTA < 0
055500        MOVE 0 TO WKS-CR-DEMANDA-PREVISTA
055600     END-IF.
055700 300-CALCULA-PRONOSTICO-E. EXIT.
055800
055900*--------> STOCK DE SEGURIDAD = Z*SIGMA*RAIZ(TIEMPO ENTREGA) SI
056000*          HAY 7 O MAS DIAS DE HISTORIA; SI NO, 20% DEL
056100*          PRONOSTICO (RESPALDO).
056200 310-CALCULA-STOCK-SEGURIDAD SECTION.
056300     IF INV-TIEMPO-ENTREGA = 0
056400        MOVE 7 TO WKS-CR-TIEMPO-ENTREGA
056500     ELSE
056600        MOVE INV-TIEMPO-ENTREGA TO WKS-CR-TIEMPO-ENTREGA
056700     END-IF
056800     PERFORM 132-BUSCA-ENTRADA-VENTAS
056900     IF WKS-VT-SI-ENCONTRADO AND
057000        WKS-VT-DIAS(WKS-VT-INDICE-ENCONTRADO) >= 7
057100        MOVE WKS-CR-TIEMPO-ENTREGA TO WKS-RAIZ-X
057200        PERFORM 910-RAIZ-CUADRADA
057300        COMPUTE WKS-CR-STOCK-SEGURIDAD ROUNDED =
057400                WKS-Z-FACTOR *
057500                WKS-VT-SIGMA(WKS-VT-INDICE-ENCONTRADO) *
057600                WKS-RAIZ-R
057700     ELSE
057800        COMPUTE WKS-CR-STOCK-SEGURIDAD ROUNDED =
057900                WKS-CR-DEMANDA-PREVISTA * 0.20
058000     END-IF
058100     IF WKS-CR-STOCK-SEGURIDAD < 0
058200        MOVE 0 TO WKS-CR-STOCK-SEGURIDAD
058300     END-IF.
058400 310-CALCULA-STOCK-SEGURIDAD-E. EXIT.
058500
058600*--------> CANTIDAD DE ORDEN = MAX(0, PRONOSTICO + SEGURIDAD -
058700*          EXISTENCIA), REDONDEADA A ENTERO.
058800 320-CALCULA-CANTIDAD-ORDEN SECTION.
058900     COMPUTE WKS-CR-CANTIDAD-ORDEN ROUNDED =
059000             WKS-CR-DEMANDA-PREVISTA + WKS-CR-STOCK-SEGURIDAD -
059100             INV-EXISTENCIA
059200     IF WKS-CR-CANTIDAD-ORDEN < 0
059300        MOVE 0 TO WKS-CR-CANTIDAD-ORDEN
059400     END-IF.
059500 320-CALCULA-CANTIDAD-ORDEN-E. EXIT.
059600
059700*--------> RIESGO DE DESABASTO SEGUN LOS DIAS DE STOCK QUE
059800*          QUEDAN A LA DEMANDA DIARIA PREVISTA (HORIZONTE 7 DIAS).
059900 330-CLASIFICA-RIESGO SECTION.
060000     IF WKS-CR-DEMANDA-PREVISTA = 0
060100        SET REO-RIESGO-BAJO TO TRUE
060200     ELSE
060300        COMPUTE WKS-CR-DEMANDA-DIARIA ROUNDED =
060400                WKS-CR-DEMANDA-PREVISTA / 7
060500        COMPUTE WKS-CR-DIAS-DE-STOCK ROUNDED =
060600                INV-EXISTENCIA / WKS-CR-DEMANDA-DIARIA
060700        IF WKS-CR-DIAS-DE-STOCK < 3
060800           SET REO-RIESGO-ALTO TO TRUE
060900        ELSE
061000           IF WKS-CR-DIAS-DE-STOCK < 7
061100              SET REO-RIESGO-MEDIO TO TRUE
061200           ELSE
061300              SET REO-RIESGO-BAJO TO TRUE
061400           END-IF
061500        END-IF
061600     END-IF.
061700 330-CLASIFICA-RIESGO-E. EXIT.
061800
061900 340-ESCRIBE-REORDEN SECTION.
062000     MOVE INV-TIENDA             TO REO-TIENDA
062100     MOVE INV-SKU                TO REO-SKU
062200     MOVE INV-EXISTENCIA         TO REO-EXISTENCIA
062300     MOVE WKS-CR-DEMANDA-PREVISTA TO REO-DEMANDA-PREVISTA
062400     MOVE WKS-CR-STOCK-SEGURIDAD  TO REO-STOCK-SEGURIDAD
062500     MOVE WKS-CR-CANTIDAD-ORDEN   TO REO-CANTIDAD-ORDEN
062600     WRITE DMQ-REG-REORDEN
062700     IF FS-REO NOT = '00'
062800        DISPLAY '*** ERROR AL ESCRIBIR REORDENE : ' FS-REO
062900        MOVE 91 TO RETURN-CODE
063000        PERFORM 800-CERRAR-ARCHIVOS
063100        STOP RUN
063200     END-IF
063300     ADD 1 TO WKS-ESCRITOS-REO
063400     ADD 1 TO WKS-ARTICULOS-TIENDA
063500     ADD WKS-CR-CANTIDAD-ORDEN TO WKS-SUMA-ORDEN
063600     ADD WKS-CR-CANTIDAD-ORDEN TO WKS-ORDEN-TIENDA
063700     IF WKS-CR-CANTIDAD-ORDEN > 0
063800        ADD 1 TO WKS-CUENTA-NECESITA
063900     END-IF
064000     IF REO-RIESGO-ALTO
064100        ADD 1 TO WKS-CUENTA-ALTO
064200     ELSE
064300        IF REO-RIESGO-MEDIO
064400           ADD 1 TO WKS-CUENTA-MEDIO
064500        ELSE
064600           ADD 1 TO WKS-CUENTA-BAJO
064700        END-IF
064800     END-IF.
064900 340-ESCRIBE-REORDEN-E. EXIT.
065000
065100*--------> RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON. 20
065200*          ITERACIONES SON SUFICIENTES PARA 4 DECIMALES.
065300 910-RAIZ-CUADRADA SECTION.
065400     IF WKS-RAIZ-X <= 0
065500        MOVE 0 TO WKS-RAIZ-R
065600     ELSE
065700        MOVE WKS-RAIZ-X TO WKS-RAIZ-R
065800        PERFORM 911-ITERA-NEWTON
065900           VARYING WKS-RAIZ-ITER FROM 1 BY 1 UNTIL
066000           WKS-RAIZ-ITER > 20
066100     END-IF.
066200 910-RAIZ-CUADRADA-E. EXIT.
066300
066400 911-ITERA-NEWTON SECTION.
066500     MOVE WKS-RAIZ-R TO WKS-RAIZ-R-ANT
066600     COMPUTE WKS-RAIZ-R ROUNDED =
066700             (WKS-RAIZ-R-ANT + (WKS-RAIZ-X / WKS-RAIZ-R-ANT)) / 2.
066800 911-ITERA-NEWTON-E. EXIT.
066900
067000 500-IMPRIME-ENCABEZADOS SECTION.
067100     MOVE WKS-FECHA-SISTEMA TO WKS-T2-FECHA
067200     WRITE RPT-RENGLON FROM WKS-TITULO-1
067300     WRITE RPT-RENGLON FROM WKS-TITULO-2
067400     WRITE RPT-RENGLON FROM WKS-LINEA-BLANCA
067500     WRITE RPT-RENGLON FROM WKS-ENCABEZADO
067600     WRITE RPT-RENGLON FROM WKS-LINEA-BLANCA.
067700 500-IMPRIME-ENCABEZADOS-E. EXIT.
067800
067900 550-IMPRIME-DETALLE SECTION.
068000     MOVE INV-TIENDA              TO DET-TIENDA
068100     MOVE INV-SKU                 TO DET-SKU
068200     MOVE INV-EXISTENCIA          TO DET-EXISTENCIA
068300     MOVE WKS-CR-DEMANDA-PREVISTA TO DET-PRONOSTICO
068400     MOVE WKS-CR-STOCK-SEGURIDAD  TO DET-SEGURIDAD
068500     MOVE WKS-CR-CANTIDAD-ORDEN   TO DET-ORDEN
068600     MOVE REO-NIVEL-RIESGO        TO DET-RIESGO
068700     WRITE RPT-RENGLON FROM WKS-DETALLE.
068800 550-IMPRIME-DETALLE-E. EXIT.
068900
069000 560-IMPRIME-SUBTOTAL-TIENDA SECTION.
069100     MOVE WKS-TIENDA-ANTERIOR  TO SUB-TIENDA
069200     MOVE WKS-ARTICULOS-TIENDA TO SUB-ARTICULOS
069300     MOVE WKS-ORDEN-TIENDA     TO SUB-ORDEN
069400     WRITE RPT-RENGLON FROM WKS-SUBTOTAL-TIENDA
069500     WRITE RPT-RENGLON FROM WKS-LINEA-BLANCA
069600     MOVE ZEROS TO WKS-ARTICULOS-TIENDA WKS-ORDEN-TIENDA.
069700 560-IMPRIME-SUBTOTAL-TIENDA-E. EXIT.
069800
069900 600-IMPRIME-TOTALES SECTION.
070000     WRITE RPT-RENGLON FROM WKS-LINEA-BLANCA
070100     MOVE 'TOTAL DE ARTICULOS PROCESADOS' TO TOT-ETIQUETA
070200     MOVE WKS-ESCRITOS-REO TO TOT-VALOR
070300     WRITE RPT-RENGLON FROM WKS-LINEA-TOTAL
070400     MOVE 'ARTICULOS CON RIESGO ALTO' TO TOT-ETIQUETA
070500     MOVE WKS-CUENTA-ALTO TO TOT-VALOR
070600     WRITE RPT-RENGLON FROM WKS-LINEA-TOTAL
070700     MOVE 'ARTICULOS CON RIESGO MEDIO' TO TOT-ETIQUETA
070800     MOVE WKS-CUENTA-MEDIO TO TOT-VALOR
070900     WRITE RPT-RENGLON FROM WKS-LINEA-TOTAL
071000     MOVE 'ARTICULOS CON RIESGO BAJO' TO TOT-ETIQUETA
071100     MOVE WKS-CUENTA-BAJO TO TOT-VALOR
071200     WRITE RPT-RENGLON FROM WKS-LINEA-TOTAL
071300     MOVE 'ARTICULOS QUE NECESITAN REORDEN' TO TOT-ETIQUETA
071400     MOVE WKS-CUENTA-NECESITA TO TOT-VALOR
071500     WRITE RPT-RENGLON FROM WKS-LINEA-TOTAL
071600     IF WKS-ESCRITOS-REO > 0
071700        COMPUTE WKS-CR-CANTIDAD-ORDEN ROUNDED =
071800                WKS-SUMA-ORDEN / WKS-ESCRITOS-REO
071900        MOVE 'CANTIDAD DE ORDEN PROMEDIO' TO TOT-ETIQUETA
072000        MOVE WKS-CR-CANTIDAD-ORDEN TO TOT-VALOR
072100        WRITE RPT-RENGLON FROM WKS-LINEA-TOTAL
072200     END-IF.
072300 600-IMPRIME-TOTALES-E. EXIT.
072400
072500 800-CERRAR-ARCHIVOS SECTION.
072600     CLOSE INV FCST SALE REO RPT.
072700 800-CERRAR-ARCHIVOS-E. EXIT.
072800
072900 900-ESTADISTICAS SECTION.
073000     DISPLAY '=============================================='
073100     DISPLAY '    E S T A D I S T I C A S - DMQ5REOR         '
073200     DISPLAY '=============================================='
073300     MOVE WKS-ESCRITOS-REO    TO WKS-MASCARA
073400     DISPLAY 'RECOMENDACIONES DE REORDEN ESCRITAS : '
073500             WKS-MASCARA
073600     MOVE WKS-CUENTA-ALTO     TO WKS-MASCARA
073700     DISPLAY 'RIESGO ALTO                         : '
073800             WKS-MASCARA
073900     MOVE WKS-CUENTA-MEDIO    TO WKS-MASCARA
074000     DISPLAY 'RIESGO MEDIO                        : '
074100             WKS-MASCARA
074200     MOVE WKS-CUENTA-BAJO     TO WKS-MASCARA
074300     DISPLAY 'RIESGO BAJO                         : '
074400             WKS-MASCARA
074500     DISPLAY '=============================================='.
074600 900-ESTADISTICAS-E. EXIT.
