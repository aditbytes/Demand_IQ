000100******************************************************************
000200* COPY        : DMQMDLR                                         *
000300* APLICACION  : PRONOSTICO DE DEMANDA (DEMANDIQ)                 *
000400* DESCRIPCION : LAYOUT DEL MAE (ERROR ABSOLUTO MEDIO) POR MODELO  *
000500*             : CANDIDATO, UN RENGLON POR TIENDA/SKU/MODELO.      *
000600* ARCHIVO     : MODEL-RESULTS (LINE SEQUENTIAL, ENTRADA DMQ3EVAL) *
000700******************************************************************
000800*---------------------------------------------------------------*
000900* 1991-07-02 LFMS 000905 CREACION INICIAL DEL LAYOUT             *
001000*---------------------------------------------------------------*
001100 01  DMQ-REG-MODELO.
001200     05  MDL-TIENDA              PIC X(10).
001300     05  MDL-SKU                 PIC X(15).
001400     05  MDL-TIPO-MODELO         PIC X(08).
001500         88  MDL-ES-PROPHET             VALUE 'PROPHET '.
001600         88  MDL-ES-XGBOOST             VALUE 'XGBOOST '.
001700     05  MDL-MAE                 PIC S9(7)V99.
001800     05  FILLER                  PIC X(10).
