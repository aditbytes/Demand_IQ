000100******************************************************************
000200* FECHA       : 11/03/1987                                       *
000300* PROGRAMADOR : ERICK RAFAEL GONZALEZ SAGASTUME (ERGS)           *
000400* APLICACION  : PRONOSTICO DE DEMANDA (DEMANDIQ)                 *
000500* PROGRAMA    : DMQ1LIMP                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LIMPIA LA VENTA DIARIA CRUDA POR TIENDA/SKU,     *
000800*             : LE ATRIBUYE LA FECHA DE CALENDARIO (BANDERA DE   *
000900*             : PROMOCION/EVENTO) Y EL PRECIO PROMEDIO POR       *
001000*             : PAREJA TIENDA/SKU, DEFECTUANDO FALTANTES.        *
001100* ARCHIVOS    : VTACRUDA=E, CALENDRO=E, PRECIOS=E, VTALIMPI=S    *
001200* PROGRAMA(S) : NO APLICA                                        *
001300* INSTALADO   : 20/04/1987                                       *
001400******************************************************************
001500*-----------------------------------------------------------------
001600* BITACORA DE CAMBIOS
001700*-----------------------------------------------------------------
001800* 11/03/1987 ERGS 000812 CREACION INICIAL DEL PROGRAMA
001900* 02/09/1988 ERGS 000899 SE AGREGA TABLA DE PRECIO PROMEDIO POR
002000*                        PAREJA TIENDA/SKU (ANTES SE TOMABA EL
002100*                        ULTIMO PRECIO LEIDO)
002200* 19/06/1990 LFMS 001022 CORRECCION: LA MEDIANA DE RESPALDO NO
002300*                        CONSIDERABA PAREJAS CON UN SOLO PRECIO
002400* 07/02/1993 LFMS 001198 SE AMPLIA TABLA DE PRECIOS DE 800 A 2000
002500*                        PAREJAS TIENDA/SKU POR CRECIMIENTO DE
002600*                        CATALOGO
002700* 14/08/1995 JCML 001301 SE AMPLIA SKU DE 10 A 15 POSICIONES
002800* 30/11/1998 RACP Y2K001 VALIDACION DE FECHAS CCYYMMDD PARA EL
002900*                        CAMBIO DE SIGLO (PROYECTO Y2K)
003000* 23/03/1999 RACP Y2K014 PRUEBA DE REGRESION Y2K - SIN HALLAZGOS
003100* 17/04/2002 JCML 001640 SE ACTIVA WKS-SNAP-FLAG RESERVADO PARA
003200*                        EL PROGRAMA DMQ2CARA
003300* 09/10/2004 MVCQ 001790 SE AGREGA CONTEO DE UNIDADES Y PRECIOS
003400*                        DEFECTUADOS AL REPORTE DE ESTADISTICAS
003500*-----------------------------------------------------------------
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    DMQ1LIMP.
003800 AUTHOR.        ERICK RAFAEL GONZALEZ SAGASTUME.
003900 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - ABASTECIMIENTO.
004000 DATE-WRITTEN.  11/03/1987.
004100 DATE-COMPILED.
004200 SECURITY.      USO INTERNO - DEPARTAMENTO DE ABASTECIMIENTO.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS DIGITOS-VALIDOS IS '0' THRU '9'
004800     UPSI-0 IS WKS-SWITCH-DEFECTUADOS.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT VCR    ASSIGN TO VTACRUDA
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS FS-VCR.
005400     SELECT CAL    ASSIGN TO CALENDRO
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-CAL.
005700     SELECT PRC    ASSIGN TO PRECIOS
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS FS-PRC.
006000     SELECT VTA    ASSIGN TO VTALIMPI
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-VTA.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600*   VENTA DIARIA CRUDA, UN RENGLON POR TIENDA/SKU/DIA
006700 FD  VCR
006800     LABEL RECORDS ARE STANDARD.
006900     COPY DMQRSAL.
007000*   CALENDARIO DE EVENTOS Y FERIADOS
007100 FD  CAL
007200     LABEL RECORDS ARE STANDARD.
007300     COPY DMQCAL.
007400*   HISTORICO DE PRECIOS POR TIENDA/SKU
007500 FD  PRC
007600     LABEL RECORDS ARE STANDARD.
007700     COPY DMQPRC.
007800*   VENTA DIARIA LIMPIA, SALIDA DE ESTE PROGRAMA
007900 FD  VTA
008000     LABEL RECORDS ARE STANDARD.
008100     COPY DMQSALE.
008200
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*               C A M P O S   D E   T R A B A J O                *
008600******************************************************************
008700 01  WKS-CAMPOS-DE-TRABAJO.
008800     05  WKS-NOMBRE-PROGRAMA     PIC X(08) VALUE 'DMQ1LIMP'.
008900     05  WKS-SWITCH-DEFECTUADOS  PIC X(01) VALUE 'N'.
009000     05  WKS-FIN-ARCHIVOS        PIC 9(01) COMP VALUE ZEROS.
009100         88  WKS-END-VCR                    VALUE 1.
009200     05  WKS-PR-ENCONTRADO       PIC 9(01) COMP VALUE ZEROS.
009300         88  WKS-PR-SI-ENCONTRADO           VALUE 1.
009400         88  WKS-PR-NO-ENCONTRADO           VALUE 0.
009500     05  WKS-PR-INDICE-ENCONTRADO PIC 9(04) COMP VALUE ZEROS.
009600     05  FILLER                  PIC X(02) VALUE SPACES.
009700
009800 01  FS-VCR                      PIC X(02) VALUE '00'.
009900 01  FS-CAL                      PIC X(02) VALUE '00'.
010000 01  FS-PRC                      PIC X(02) VALUE '00'.
010100 01  FS-VTA                      PIC X(02) VALUE '00'.
010200
010300******************************************************************
010400*     FECHA DE PROCESO (BANDERA DE CORRIDA PARA EL ENCABEZADO)   *
010500******************************************************************
010600 01  WKS-FECHA-SISTEMA           PIC 9(08) VALUE ZEROS.
010700 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
010800     05  WKS-SIS-CCAA            PIC 9(04).
010900     05  WKS-SIS-MM              PIC 9(02).
011000     05  WKS-SIS-DD              PIC 9(02).
011100
011200******************************************************************
011300*   LLAVE COMPUESTA TIENDA+SKU PARA COMPARACIONES DE UN SOLO     *
011400*   MOVE/IF EN VEZ DE DOS, Y PARA LA RUPTURA DE CONTROL          *
011500******************************************************************
011600 01  WKS-LLAVE-ACTUAL.
011700     05  WKS-LA-TIENDA           PIC X(10) VALUE SPACES.
011800     05  WKS-LA-SKU              PIC X(15) VALUE SPACES.
011900 01  WKS-LLAVE-ACTUAL-R REDEFINES WKS-LLAVE-ACTUAL.
012000     05  WKS-LA-COMPUESTA        PIC X(25).
012100
012200******************************************************************
012300*   VISTA NUMERICA DE LAS UNIDADES CRUDAS (LLEGAN ALFANUMERICAS  *
012400*   PARA PODER DETECTAR EL DATO EN BLANCO)                       *
012500******************************************************************
012600 01  WKS-VCR-UNIDADES-AREA       PIC X(07) VALUE SPACES.
012700 01  WKS-VCR-UNIDADES-NUM REDEFINES WKS-VCR-UNIDADES-AREA
012800                                  PIC 9(07).
012900
013000******************************************************************
013100*          TABLA DE CALENDARIO (ORDENADA POR FECHA)              *
013200******************************************************************
013300 01  WKS-TABLA-CALENDARIO.
013400     05  WKS-CANT-CALENDARIO     PIC 9(04) COMP VALUE ZEROS.
013500     05  WKS-CAL-ENTRADA OCCURS 0 TO 3660 TIMES
013600                         DEPENDING ON WKS-CANT-CALENDARIO
013700                         ASCENDING KEY IS WKS-CE-FECHA
013800                         INDEXED BY WKS-I-CAL.
013900         10  WKS-CE-FECHA        PIC 9(08).
014000         10  WKS-CE-EVENTO       PIC X(20).
014100         10  FILLER              PIC X(02).
014200
014300******************************************************************
014400*   TABLA DE ACUMULACION DE PRECIOS POR PAREJA TIENDA/SKU        *
014500******************************************************************
014600 01  WKS-TABLA-PRECIOS.
014700     05  WKS-CANT-PRECIOS        PIC 9(04) COMP VALUE ZEROS.
014800     05  WKS-PR-ENTRADA OCCURS 0 TO 2000 TIMES
014900                        DEPENDING ON WKS-CANT-PRECIOS
015000                        INDEXED BY WKS-I-PRC WKS-I-PRB.
015100         10  WKS-PR-TIENDA       PIC X(10).
015200         10  WKS-PR-SKU          PIC X(15).
015300         10  WKS-PR-SUMA         PIC S9(9)V9999 VALUE ZEROS.
015400         10  WKS-PR-CUENTA       PIC S9(5) COMP VALUE ZEROS.
015500         10  WKS-PR-PROMEDIO     PIC S9(5)V99   VALUE ZEROS.
015600         10  FILLER              PIC X(02) VALUE SPACES.
015700
015800******************************************************************
015900*   TABLA ORDENADA DE PROMEDIOS (PARA OBTENER LA MEDIANA DE      *
016000*   RESPALDO CUANDO UNA PAREJA NO TIENE NINGUN PRECIO)           *
016100******************************************************************
016200 01  WKS-TABLA-ORDEN-PRECIO.
016300     05  WKS-CANT-ORDEN-PRECIO    PIC 9(04) COMP VALUE ZEROS.
016400     05  WKS-OP-VALOR OCCURS 0 TO 2000 TIMES
016500                      DEPENDING ON WKS-CANT-ORDEN-PRECIO
016600                      ASCENDING KEY IS WKS-OP-PRECIO
016700                      INDEXED BY WKS-I-OP.
016800         10  WKS-OP-PRECIO        PIC S9(5)V99.
016900 01  WKS-MEDIANA-PRECIO           PIC S9(5)V99 VALUE ZEROS.
017000 01  WKS-TEMP-INTERCAMBIO         PIC S9(5)V99 VALUE ZEROS.
017100 01  WKS-MED-MITAD                PIC 9(04) COMP VALUE ZEROS.
017200 01  WKS-MED-RESIDUO              PIC 9(04) COMP VALUE ZEROS.
017300
017400******************************************************************
017500*                C O N T A D O R E S   D E   C O R R I D A       *
017600******************************************************************
017700 01  WKS-CONTADORES.
017800     05  WKS-LEIDOS-VCR          PIC 9(09) COMP VALUE ZEROS.
017900     05  WKS-ESCRITOS-VTA        PIC 9(09) COMP VALUE ZEROS.
018000     05  WKS-UNIDADES-DEFECT     PIC 9(09) COMP VALUE ZEROS.
018100     05  WKS-PRECIO-DEFECT       PIC 9(09) COMP VALUE ZEROS.
018200     05  WKS-PROMO-SI            PIC 9(09) COMP VALUE ZEROS.
018300     05  FILLER                  PIC X(02) VALUE SPACES.
018400
018500 01  WKS-MASCARA                 PIC Z,ZZZ,ZZZ,ZZ9.
018600
018700 PROCEDURE DIVISION.
018800 000-PRINCIPAL SECTION.
018900     PERFORM 050-BANDERA-DE-CORRIDA
019000     PERFORM 100-ABRIR-ARCHIVOS
019100     PERFORM 110-CARGA-TABLA-CALENDARIO
019200     PERFORM 120-CARGA-TABLA-PRECIOS
019300     PERFORM 130-ORDENA-PRECIOS-PROMEDIO
019400     PERFORM 200-PROCESA-VENTAS-CRUDAS UNTIL WKS-END-VCR
019500     PERFORM 900-ESTADISTICAS
019600     PERFORM 800-CERRAR-ARCHIVOS
019700     STOP RUN.
019800 000-PRINCIPAL-E. EXIT.
019900
020000 050-BANDERA-DE-CORRIDA SECTION.
020100     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
020200     DISPLAY '=============================================='
020300     DISPLAY ' DEMANDIQ - DMQ1LIMP - LIMPIEZA DE VENTA DIARIA'
020400     DISPLAY ' FECHA DE PROCESO : ' WKS-FECHA-SISTEMA
020500     DISPLAY '=============================================='.
020600 050-BANDERA-DE-CORRIDA-E. EXIT.
020700
020800 100-ABRIR-ARCHIVOS SECTION.
020900     OPEN INPUT  VCR CAL PRC
021000     OPEN OUTPUT VTA
021100     IF FS-VCR NOT = '00' OR FS-CAL NOT = '00' OR
021200        FS-PRC NOT = '00' OR FS-VTA NOT = '00'
021300        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE DMQ1LIMP ***'
021400        DISPLAY 'FS-VCR : ' FS-VCR '  FS-CAL : ' FS-CAL
021500        DISPLAY 'FS-PRC : ' FS-PRC '  FS-VTA : ' FS-VTA
021600        MOVE 91 TO RETURN-CODE
021700        PERFORM 800-CERRAR-ARCHIVOS
021800        STOP RUN
021900     END-IF.
022000 100-ABRIR-ARCHIVOS-E. EXIT.
022100
022200*--------> CARGA LA TABLA DE CALENDARIO, UN RENGLON POR FECHA.
022300*          SE ASUME EL ARCHIVO ORDENADO ASCENDENTE POR FECHA.
022400 110-CARGA-TABLA-CALENDARIO SECTION.
022500     READ CAL
022600         AT END GO TO 110-CARGA-TABLA-CALENDARIO-E
022700     END-READ
022800     ADD 1 TO WKS-CANT-CALENDARIO
022900     MOVE CAL-FECHA         TO WKS-CE-FECHA(WKS-CANT-CALENDARIO)
023000     MOVE CAL-NOMBRE-EVENTO TO WKS-CE-EVENTO(WKS-CANT-CALENDARIO)
023100     GO TO 110-CARGA-TABLA-CALENDARIO.
023200 110-CARGA-TABLA-CALENDARIO-E. EXIT.
023300
023400*--------> CARGA LA TABLA DE ACUMULACION DE PRECIOS. POR CADA
023500*          PAREJA TIENDA/SKU SE ACUMULA SUMA Y CUENTA.
023600 120-CARGA-TABLA-PRECIOS SECTION.
023700     READ PRC
023800         AT END GO TO 120-CARGA-TABLA-PRECIOS-E
023900     END-READ
024000     MOVE PRC-TIENDA TO WKS-LA-TIENDA
024100     MOVE PRC-SKU    TO WKS-LA-SKU
024200     PERFORM 121-BUSCA-O-CREA-ENTRADA-PRECIO
024300     ADD PRC-PRECIO TO WKS-PR-SUMA(WKS-PR-INDICE-ENCONTRADO)
024400     ADD 1          TO WKS-PR-CUENTA(WKS-PR-INDICE-ENCONTRADO)
024500     GO TO 120-CARGA-TABLA-PRECIOS.
024600 120-CARGA-TABLA-PRECIOS-E. EXIT.
024700
024800*--------> BUSQUEDA SERIAL (TABLA NO VIENE ORDENADA POR LLAVE).
024900*          SI NO EXISTE LA PAREJA SE AGREGA UNA ENTRADA NUEVA.
025000*          LA LLAVE DE BUSQUEDA VIENE EN WKS-LLAVE-ACTUAL.
025100 121-BUSCA-O-CREA-ENTRADA-PRECIO SECTION.
025200     PERFORM 122-BUSCA-ENTRADA-PRECIO
025300     IF WKS-PR-NO-ENCONTRADO
025400        ADD 1 TO WKS-CANT-PRECIOS
025500        MOVE WKS-CANT-PRECIOS TO WKS-PR-INDICE-ENCONTRADO
025600        SET WKS-I-PRB TO WKS-CANT-PRECIOS
025700        MOVE WKS-LA-TIENDA TO WKS-PR-TIENDA(WKS-I-PRB)
025800        MOVE WKS-LA-SKU    TO WKS-PR-SKU(WKS-I-PRB)
025900     END-IF.
026000 121-BUSCA-O-CREA-ENTRADA-PRECIO-E. EXIT.
026100
026200 122-BUSCA-ENTRADA-PRECIO SECTION.
026300     SET WKS-PR-NO-ENCONTRADO TO TRUE
026400     PERFORM 123-COMPARA-ENTRADA-PRECIO
026500         VARYING WKS-I-PRB FROM 1 BY 1
026600         UNTIL WKS-I-PRB > WKS-CANT-PRECIOS
026700            OR WKS-PR-SI-ENCONTRADO.
026800 122-BUSCA-ENTRADA-PRECIO-E. EXIT.
026900
027000 123-COMPARA-ENTRADA-PRECIO SECTION.
027100     IF WKS-PR-TIENDA(WKS-I-PRB) = WKS-LA-TIENDA AND
027200        WKS-PR-SKU(WKS-I-PRB)    = WKS-LA-SKU
027300        SET WKS-PR-SI-ENCONTRADO TO TRUE
027400        SET WKS-PR-INDICE-ENCONTRADO TO WKS-I-PRB
027500     END-IF.
027600 123-COMPARA-ENTRADA-PRECIO-E. EXIT.
027700
027800*--------> CALCULA EL PROMEDIO DE CADA ENTRADA Y LAS ORDENA POR
027900*          VALOR PARA OBTENER LA MEDIANA DE RESPALDO.
028000 130-ORDENA-PRECIOS-PROMEDIO SECTION.
028100     PERFORM 131-PROMEDIA-Y-ORDENA-UNA
028200         VARYING WKS-I-PRC FROM 1 BY 1
028300         UNTIL WKS-I-PRC > WKS-CANT-PRECIOS
028400     PERFORM 134-CALCULA-MEDIANA.
028500 130-ORDENA-PRECIOS-PROMEDIO-E. EXIT.
028600
028700 131-PROMEDIA-Y-ORDENA-UNA SECTION.
028800     IF WKS-PR-CUENTA(WKS-I-PRC) > 0
028900        COMPUTE WKS-PR-PROMEDIO(WKS-I-PRC) ROUNDED =
029000                WKS-PR-SUMA(WKS-I-PRC) / WKS-PR-CUENTA(WKS-I-PRC)
029100        ADD 1 TO WKS-CANT-ORDEN-PRECIO
029200        SET WKS-I-OP TO WKS-CANT-ORDEN-PRECIO
029300        MOVE WKS-PR-PROMEDIO(WKS-I-PRC)
029400                              TO WKS-OP-PRECIO(WKS-I-OP)
029500        PERFORM 132-INSERTA-ORDENADO
029600     END-IF.
029700 131-PROMEDIA-Y-ORDENA-UNA-E. EXIT.
029800
029900*--------> INSERCION SIMPLE POR DESPLAZAMIENTO - MANTIENE EL
030000*          ARREGLO WKS-OP-VALOR ASCENDENTE POR PRECIO.
030100 132-INSERTA-ORDENADO SECTION.
030200     IF WKS-CANT-ORDEN-PRECIO > 1
030300        PERFORM 133-DESPLAZA-HACIA-ATRAS
030400           VARYING WKS-I-OP FROM WKS-CANT-ORDEN-PRECIO BY -1
030500           UNTIL WKS-I-OP = 1 OR
030600                 WKS-OP-PRECIO(WKS-I-OP - 1) <=
030700                 WKS-OP-PRECIO(WKS-I-OP)
030800     END-IF.
030900 132-INSERTA-ORDENADO-E. EXIT.
031000
031100 133-DESPLAZA-HACIA-ATRAS SECTION.
031200     MOVE WKS-OP-PRECIO(WKS-I-OP)     TO WKS-TEMP-INTERCAMBIO
031300     MOVE WKS-OP-PRECIO(WKS-I-OP - 1) TO WKS-OP-PRECIO(WKS-I-OP)
031400     MOVE WKS-TEMP-INTERCAMBIO   TO WKS-OP-PRECIO(WKS-I-OP - 1).
031500 133-DESPLAZA-HACIA-ATRAS-E. EXIT.
031600
031700*--------> CALCULA LA MEDIANA GENERAL DE PRECIOS PROMEDIO A
031800*          PARTIR DE LA TABLA YA ORDENADA ASCENDENTEMENTE.
031900 134-CALCULA-MEDIANA SECTION.
032000     IF WKS-CANT-ORDEN-PRECIO = 0
032100        MOVE 0 TO WKS-MEDIANA-PRECIO
032200     ELSE
032300        DIVIDE WKS-CANT-ORDEN-PRECIO BY 2
032400            GIVING WKS-MED-MITAD REMAINDER WKS-MED-RESIDUO
032500        IF WKS-MED-RESIDUO = 0
032600           SET WKS-I-OP TO WKS-MED-MITAD
032700           COMPUTE WKS-MEDIANA-PRECIO ROUNDED =
032800              (WKS-OP-PRECIO(WKS-I-OP) +
032900               WKS-OP-PRECIO(WKS-I-OP + 1)) / 2
033000        ELSE
033100           ADD 1 TO WKS-MED-MITAD
033200           SET WKS-I-OP TO WKS-MED-MITAD
033300           MOVE WKS-OP-PRECIO(WKS-I-OP) TO WKS-MEDIANA-PRECIO
033400        END-IF
033500     END-IF.
033600 134-CALCULA-MEDIANA-E. EXIT.
033700
033800*--------> CICLO PRINCIPAL DE LECTURA/ESCRITURA DE VENTA.
033900 200-PROCESA-VENTAS-CRUDAS SECTION.
034000     READ VCR
034100         AT END SET WKS-END-VCR TO TRUE
034200     END-READ
034300     IF NOT WKS-END-VCR
034400        ADD 1 TO WKS-LEIDOS-VCR
034500        PERFORM 210-ATRIBUYE-CALENDARIO
034600        PERFORM 220-ATRIBUYE-PRECIO
034700        PERFORM 230-ESCRIBE-VENTA-LIMPIA
034800     END-IF.
034900 200-PROCESA-VENTAS-CRUDAS-E. EXIT.
035000
035100*--------> BUSCA LA FECHA EN LA TABLA DE CALENDARIO. SI TRAE
035200*          NOMBRE DE EVENTO NO EN BLANCO, ES DIA DE PROMOCION.
035300 210-ATRIBUYE-CALENDARIO SECTION.
035400     MOVE 'N' TO VTA-PROMO-FLAG
035500     SET WKS-I-CAL TO 1
035600     SEARCH ALL WKS-CAL-ENTRADA
035700         AT END
035800             CONTINUE
035900         WHEN WKS-CE-FECHA(WKS-I-CAL) = VCR-FECHA
036000             IF WKS-CE-EVENTO(WKS-I-CAL) NOT = SPACES
036100                MOVE 'Y' TO VTA-PROMO-FLAG
036200                ADD 1    TO WKS-PROMO-SI
036300             END-IF
036400     END-SEARCH.
036500 210-ATRIBUYE-CALENDARIO-E. EXIT.
036600
036700*--------> ATRIBUYE UNIDADES (DEFECTUA A CERO SI ESTA EN BLANCO)
036800*          Y PRECIO PROMEDIO DE LA PAREJA, CON RESPALDO DE
036900*          MEDIANA GENERAL CUANDO LA PAREJA NO TIENE PRECIOS.
037000 220-ATRIBUYE-PRECIO SECTION.
037100     MOVE VCR-TIENDA TO VTA-TIENDA
037200     MOVE VCR-SKU    TO VTA-SKU
037300     MOVE VCR-FECHA  TO VTA-FECHA
037400
037500     IF VCR-UNIDADES = SPACES
037600        MOVE 0 TO VTA-UNIDADES
037700        ADD  1 TO WKS-UNIDADES-DEFECT
037800     ELSE
037900        MOVE VCR-UNIDADES       TO WKS-VCR-UNIDADES-AREA
038000        MOVE WKS-VCR-UNIDADES-NUM TO VTA-UNIDADES
038100     END-IF
038200
038300     MOVE VCR-TIENDA TO WKS-LA-TIENDA
038400     MOVE VCR-SKU    TO WKS-LA-SKU
038500     PERFORM 122-BUSCA-ENTRADA-PRECIO
038600     IF WKS-PR-NO-ENCONTRADO OR
038700        WKS-PR-CUENTA(WKS-PR-INDICE-ENCONTRADO) = 0
038800        MOVE WKS-MEDIANA-PRECIO TO VTA-PRECIO
038900        ADD 1 TO WKS-PRECIO-DEFECT
039000     ELSE
039100        MOVE WKS-PR-PROMEDIO(WKS-PR-INDICE-ENCONTRADO)
039200                                TO VTA-PRECIO
039300     END-IF.
039400 220-ATRIBUYE-PRECIO-E. EXIT.
039500
039600 230-ESCRIBE-VENTA-LIMPIA SECTION.
039700     WRITE DMQ-REG-VENTA
039800     IF FS-VTA NOT = '00'
039900        DISPLAY '*** ERROR AL ESCRIBIR VTALIMPI : ' FS-VTA
040000        MOVE 91 TO RETURN-CODE
040100        PERFORM 800-CERRAR-ARCHIVOS
040200        STOP RUN
040300     ELSE
040400        ADD 1 TO WKS-ESCRITOS-VTA
040500     END-IF.
040600 230-ESCRIBE-VENTA-LIMPIA-E. EXIT.
040700
040800 800-CERRAR-ARCHIVOS SECTION.
040900     CLOSE VCR CAL PRC VTA.
041000 800-CERRAR-ARCHIVOS-E. EXIT.
041100
041200 900-ESTADISTICAS SECTION.
041300     DISPLAY '=============================================='
041400     DISPLAY '         E S T A D I S T I C A S - LIMPIEZA    '
041500     DISPLAY '=============================================='
041600     MOVE WKS-LEIDOS-VCR      TO WKS-MASCARA
041700     DISPLAY 'RENGLONES LEIDOS  VTACRUDA      : ' WKS-MASCARA
041800     MOVE WKS-ESCRITOS-VTA    TO WKS-MASCARA
041900     DISPLAY 'RENGLONES ESCRITOS VTALIMPI     : ' WKS-MASCARA
042000     MOVE WKS-UNIDADES-DEFECT TO WKS-MASCARA
042100     DISPLAY 'UNIDADES DEFECTUADAS A CERO      : ' WKS-MASCARA
042200     MOVE WKS-PRECIO-DEFECT   TO WKS-MASCARA
042300     DISPLAY 'PRECIOS DEFECTUADOS POR MEDIANA  : ' WKS-MASCARA
042400     MOVE WKS-PROMO-SI        TO WKS-MASCARA
042500     DISPLAY 'RENGLONES MARCADOS EN PROMOCION  : ' WKS-MASCARA
042600     DISPLAY '=============================================='.
042700 900-ESTADISTICAS-E. EXIT.
