000100******************************************************************
000200* FECHA       : 09/10/1992                                       *
000300* PROGRAMADOR : JORGE CESAR MORALES LOPEZ (JCML)                 *
000400* APLICACION  : PRONOSTICO DE DEMANDA (DEMANDIQ)                 *
000500* PROGRAMA    : DMQ4SEGS                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA EL STOCK DE SEGURIDAD POR TIENDA/SKU A    *
000800*             : PARTIR DE LA DESVIACION ESTANDAR DE LA DEMANDA   *
000900*             : DE LOS ULTIMOS 30 DIAS Y EL TIEMPO DE ENTREGA.    *
001000* ARCHIVOS    : VTALIMPI=E, INVENTAR=E, STOCKSEG=S               *
001100* PROGRAMA(S) : NO APLICA                                        *
001200* INSTALADO   : 02/12/1992                                       *
001300******************************************************************
001400*-----------------------------------------------------------------
001500* BITACORA DE CAMBIOS
001600*-----------------------------------------------------------------
001700* 09/10/1992 JCML 001152 CREACION INICIAL DEL PROGRAMA
001800* 14/03/1996 LFMS 001295 SE EXIGE UN MINIMO DE 7 OBSERVACIONES
001900*                        PARA CONFIAR EN LA DESVIACION ESTANDAR;
002000*                        ANTES SE CALCULABA CON CUALQUIER CANTIDAD
002100* 30/11/1998 RACP Y2K001 VALIDACION DE FECHAS CCYYMMDD PARA EL
002200*                        CAMBIO DE SIGLO (PROYECTO Y2K)
002300* 23/03/1999 RACP Y2K014 PRUEBA DE REGRESION Y2K - SIN HALLAZGOS
002400* 19/07/2005 MVCQ 001805 SE AGREGA CONTEO DE PAREJAS SIN MAESTRO
002500*                        DE INVENTARIO AL REPORTE DE ESTADISTICAS
002600*-----------------------------------------------------------------
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    DMQ4SEGS.
002900 AUTHOR.        JORGE CESAR MORALES LOPEZ.
003000 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - ABASTECIMIENTO.
003100 DATE-WRITTEN.  09/10/1992.
003200 DATE-COMPILED.
003300 SECURITY.      USO INTERNO - DEPARTAMENTO DE ABASTECIMIENTO.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS DIGITOS-VALIDOS IS '0' THRU '9'
003900     UPSI-0 IS WKS-SWITCH-SIN-INVENTARIO.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SALE   ASSIGN TO VTALIMPI
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS FS-SALE.
004500     SELECT INV    ASSIGN TO INVENTAR
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS FS-INV.
004800     SELECT SEG    ASSIGN TO STOCKSEG
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-SEG.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400*   VENTA DIARIA LIMPIA, ORDENADA TIENDA/SKU/FECHA
005500 FD  SALE
005600     LABEL RECORDS ARE STANDARD.
005700     COPY DMQSALE.
005800*   MAESTRO DE INVENTARIO POR TIENDA/SKU
005900 FD  INV
006000     LABEL RECORDS ARE STANDARD.
006100     COPY DMQINVT.
006200*   STOCK DE SEGURIDAD, SALIDA DE ESTE PROGRAMA
006300 FD  SEG
006400     LABEL RECORDS ARE STANDARD.
006500     COPY DMQSSTK.
006600
006700 WORKING-STORAGE SECTION.
006800 01  WKS-CAMPOS-DE-TRABAJO.
006900     05  WKS-NOMBRE-PROGRAMA     PIC X(08) VALUE 'DMQ4SEGS'.
007000     05  WKS-SWITCH-SIN-INVENTARIO PIC X(01) VALUE 'N'.
007100     05  WKS-FIN-SALE            PIC 9(01) COMP VALUE ZEROS.
007200         88  WKS-END-SALE                   VALUE 1.
007300     05  WKS-PRIMER-RENGLON      PIC 9(01) COMP VALUE 1.
007400         88  WKS-ES-PRIMER-RENGLON           VALUE 1.
007500     05  FILLER                  PIC X(02) VALUE SPACES.
007600
007700 01  FS-SALE                     PIC X(02) VALUE '00'.
007800 01  FS-INV                      PIC X(02) VALUE '00'.
007900 01  FS-SEG                      PIC X(02) VALUE '00'.
008000
008100 01  WKS-FECHA-SISTEMA           PIC 9(08) VALUE ZEROS.
008200 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
008300     05  WKS-SIS-CCAA            PIC 9(04).
008400     05  WKS-SIS-MM              PIC 9(02).
008500     05  WKS-SIS-DD              PIC 9(02).
008600
008700 01  WKS-LLAVE-ACTUAL.
008800     05  WKS-LA-TIENDA           PIC X(10) VALUE SPACES.
008900     05  WKS-LA-SKU              PIC X(15) VALUE SPACES.
009000 01  WKS-LLAVE-ACTUAL-R REDEFINES WKS-LLAVE-ACTUAL.
009100     05  WKS-LA-COMPUESTA        PIC X(25).
009200
009300 01  WKS-LLAVE-ANTERIOR.
009400     05  WKS-LZ-TIENDA           PIC X(10) VALUE SPACES.
009500     05  WKS-LZ-SKU              PIC X(15) VALUE SPACES.
009600 01  WKS-LLAVE-ANTERIOR-R REDEFINES WKS-LLAVE-ANTERIOR.
009700     05  WKS-LZ-COMPUESTA        PIC X(25).
009800
009900******************************************************************
010000*   VENTANA DESLIZANTE DE HASTA 30 DIAS DE DEMANDA POR PAREJA    *
010100******************************************************************
010200 01  WKS-VENTANA-30-DIAS.
010300     05  WKS-VD-ENTRADA OCCURS 30 TIMES INDEXED BY WKS-I-VD.
010400         10  WKS-TB-UNIDADES     PIC S9(7) VALUE ZEROS.
010500     05  FILLER                  PIC X(02) VALUE SPACES.
010600
010700 01  WKS-DIAS-GRUPO              PIC 9(05) COMP VALUE ZEROS.
010800
010900 01  WKS-VENTANA-CALCULO.
011000     05  WKS-VENT-INICIO         PIC 9(02) COMP VALUE ZEROS.
011100     05  WKS-VENT-N              PIC 9(02) COMP VALUE ZEROS.
011200     05  WKS-VENT-N-MENOS-1      PIC 9(02) COMP VALUE ZEROS.
011300     05  WKS-VENT-SUMA           PIC S9(09)V9999 VALUE ZEROS.
011400     05  WKS-VENT-SUMA2          PIC S9(13)V9999 VALUE ZEROS.
011500     05  WKS-VENT-VARIANZA       PIC S9(13)V9999 VALUE ZEROS.
011600     05  FILLER                  PIC X(02) VALUE SPACES.
011700
011800 01  WKS-RAIZ-CUADRADA-AREA.
011900     05  WKS-RAIZ-X              PIC S9(9)V9999 VALUE ZEROS.
012000     05  WKS-RAIZ-R              PIC S9(9)V9999 VALUE ZEROS.
012100     05  WKS-RAIZ-R-ANT          PIC S9(9)V9999 VALUE ZEROS.
012200     05  WKS-RAIZ-ITER           PIC 9(02) COMP VALUE ZEROS.
012300
012400 01  WKS-Z-FACTOR                PIC 9(01)V9999 VALUE 1.6449.
012500 01  WKS-DESVEST-DEMANDA         PIC S9(7)V9999 VALUE ZEROS.
012600 01  WKS-RAIZ-TIEMPO-ENTREGA     PIC S9(7)V9999 VALUE ZEROS.
012700 01  WKS-STOCK-SEGURIDAD         PIC S9(7)V99   VALUE ZEROS.
012800
012900******************************************************************
013000*         TABLA DE MAESTRO DE INVENTARIO POR TIENDA/SKU          *
013100******************************************************************
013200 01  WKS-TABLA-INVENTARIO.
013300     05  WKS-CANT-INVENTARIO     PIC 9(04) COMP VALUE ZEROS.
013400     05  WKS-IV-ENTRADA OCCURS 0 TO 2000 TIMES
013500                        DEPENDING ON WKS-CANT-INVENTARIO
013600                        INDEXED BY WKS-I-IVB.
013700         10  WKS-IV-TIENDA       PIC X(10).
013800         10  WKS-IV-SKU          PIC X(15).
013900         10  WKS-IV-TIEMPO-ENTREGA PIC 9(03).
014000
014100 01  WKS-IV-ENCONTRADO           PIC 9(01) COMP VALUE ZEROS.
014200     88  WKS-IV-SI-ENCONTRADO               VALUE 1.
014300     88  WKS-IV-NO-ENCONTRADO               VALUE 0.
014400 01  WKS-IV-INDICE-ENCONTRADO    PIC 9(04) COMP VALUE ZEROS.
014500
014600 01  WKS-CONTADORES.
014700     05  WKS-LEIDOS-SALE         PIC 9(09) COMP VALUE ZEROS.
014800     05  WKS-LEIDOS-INV          PIC 9(09) COMP VALUE ZEROS.
014900     05  WKS-ESCRITOS-SEG        PIC 9(09) COMP VALUE ZEROS.
015000     05  WKS-SIN-INVENTARIO      PIC 9(09) COMP VALUE ZEROS.
015100     05  WKS-SIN-HISTORIA        PIC 9(09) COMP VALUE ZEROS.
015200     05  WKS-SUMA-STOCK-SEG      PIC S9(11)V99 VALUE ZEROS.
015300     05  FILLER                  PIC X(02) VALUE SPACES.
015400
015500 01  WKS-MASCARA                 PIC Z,ZZZ,ZZZ,ZZ9.
015600 01  WKS-MASCARA-DECIMAL         PIC Z,ZZZ,ZZ9.99.
015700
015800 PROCEDURE DIVISION.
015900 000-PRINCIPAL SECTION.
016000     PERFORM 050-BANDERA-DE-CORRIDA
016100     PERFORM 100-ABRIR-ARCHIVOS
016200     PERFORM 120-CARGA-TABLA-INVENTARIO
016300     PERFORM 110-LEE-RENGLON-SALE
016400     PERFORM 200-PROCESA-RENGLONES UNTIL WKS-END-SALE
016500     IF NOT WKS-ES-PRIMER-RENGLON
016600        PERFORM 300-FINALIZA-GRUPO
016700     END-IF
016800     PERFORM 900-ESTADISTICAS
016900     PERFORM 800-CERRAR-ARCHIVOS
017000     STOP RUN.
017100 000-PRINCIPAL-E. EXIT.
017200
017300 050-BANDERA-DE-CORRIDA SECTION.
017400     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
017500     DISPLAY '=============================================='
017600     DISPLAY ' DEMANDIQ - DMQ4SEGS - STOCK DE SEGURIDAD      '
017700     DISPLAY ' FECHA DE PROCESO : ' WKS-FECHA-SISTEMA
017800     DISPLAY '=============================================='.
017900 050-BANDERA-DE-CORRIDA-E. EXIT.
018000
018100 100-ABRIR-ARCHIVOS SECTION.
018200     OPEN INPUT  SALE INV
018300     OPEN OUTPUT SEG
018400     IF FS-SALE NOT = '00' OR FS-INV NOT = '00' OR
018500        FS-SEG NOT = '00'
018600        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE DMQ4SEGS ***'
018700        DISPLAY 'FS-SALE : ' FS-SALE '  FS-INV : ' FS-INV
018800        DISPLAY 'FS-SEG  : ' FS-SEG
018900        MOVE 91 TO RETURN-CODE
019000        PERFORM 800-CERRAR-ARCHIVOS
019100        STOP RUN
019200     END-IF.
019300 100-ABRIR-ARCHIVOS-E. EXIT.
019400
019500 120-CARGA-TABLA-INVENTARIO SECTION.
019600     READ INV
019700         AT END GO TO 120-CARGA-TABLA-INVENTARIO-E
019800     END-READ
019900     ADD 1 TO WKS-LEIDOS-INV
020000     ADD 1 TO WKS-CANT-INVENTARIO
020100     SET WKS-I-IVB TO WKS-CANT-INVENTARIO
020200     MOVE INV-TIENDA         TO WKS-IV-TIENDA(WKS-I-IVB)
020300     MOVE INV-SKU            TO WKS-IV-SKU(WKS-I-IVB)
020400     MOVE INV-TIEMPO-ENTREGA TO WKS-IV-TIEMPO-ENTREGA(WKS-I-IVB)
020500     GO TO 120-CARGA-TABLA-INVENTARIO.
020600 120-CARGA-TABLA-INVENTARIO-E. EXIT.
020700
020800 121-BUSCA-ENTRADA-INVENTARIO SECTION.
020900     SET WKS-IV-NO-ENCONTRADO TO TRUE
021000     PERFORM 122-COMPARA-ENTRADA-INVENTARIO
021100         VARYING WKS-I-IVB FROM 1 BY 1
021200         UNTIL WKS-I-IVB > WKS-CANT-INVENTARIO
021300            OR WKS-IV-SI-ENCONTRADO.
021400 121-BUSCA-ENTRADA-INVENTARIO-E. EXIT.
021500
021600 122-COMPARA-ENTRADA-INVENTARIO SECTION.
021700     IF WKS-IV-TIENDA(WKS-I-IVB) = WKS-LA-TIENDA AND
021800        WKS-IV-SKU(WKS-I-IVB)    = WKS-LA-SKU
021900        SET WKS-IV-SI-ENCONTRADO TO TRUE
022000        SET WKS-IV-INDICE-ENCONTRADO TO WKS-I-IVB
022100     END-IF.
022200 122-COMPARA-ENTRADA-INVENTARIO-E. EXIT.
022300
022400 110-LEE-RENGLON-SALE SECTION.
022500     READ SALE
022600         AT END SET WKS-END-SALE TO TRUE
022700     END-READ
022800     IF NOT WKS-END-SALE
022900        ADD 1 TO WKS-LEIDOS-SALE
023000        MOVE VTA-TIENDA TO WKS-LA-TIENDA
023100        MOVE VTA-SKU    TO WKS-LA-SKU
023200     END-IF.
023300 110-LEE-RENGLON-SALE-E. EXIT.
023400
023500 200-PROCESA-RENGLONES SECTION.
023600     IF NOT WKS-ES-PRIMER-RENGLON AND
023700        WKS-LA-COMPUESTA NOT = WKS-LZ-COMPUESTA
023800        PERFORM 300-FINALIZA-GRUPO
023900        PERFORM 150-INICIA-GRUPO
024000     END-IF
024100     IF WKS-ES-PRIMER-RENGLON
024200        PERFORM 150-INICIA-GRUPO
024300     END-IF
024400     PERFORM 210-ACTUALIZA-VENTANA
024500     MOVE WKS-LA-TIENDA  TO WKS-LZ-TIENDA
024600     MOVE WKS-LA-SKU     TO WKS-LZ-SKU
024700     PERFORM 110-LEE-RENGLON-SALE.
024800 200-PROCESA-RENGLONES-E. EXIT.
024900
025000 150-INICIA-GRUPO SECTION.
025100     SET WKS-ES-PRIMER-RENGLON TO FALSE
025200     MOVE ZEROS TO WKS-DIAS-GRUPO
025300     PERFORM 160-LIMPIA-VENTANA
025400         VARYING WKS-I-VD FROM 1 BY 1 UNTIL WKS-I-VD > 30.
025500 150-INICIA-GRUPO-E. EXIT.
025600
025700 160-LIMPIA-VENTANA SECTION.
025800     MOVE ZEROS TO WKS-TB-UNIDADES(WKS-I-VD).
025900 160-LIMPIA-VENTANA-E. EXIT.
026000
026100 210-ACTUALIZA-VENTANA SECTION.
026200     PERFORM 211-DESPLAZA-UN-LUGAR
026300         VARYING WKS-I-VD FROM 1 BY 1 UNTIL WKS-I-VD > 29
026400     MOVE VTA-UNIDADES TO WKS-TB-UNIDADES(30)
026500     ADD 1 TO WKS-DIAS-GRUPO.
026600 210-ACTUALIZA-VENTANA-E. EXIT.
026700
026800 211-DESPLAZA-UN-LUGAR SECTION.
026900     MOVE WKS-TB-UNIDADES(WKS-I-VD + 1) TO
027000          WKS-TB-UNIDADES(WKS-I-VD).
027100 211-DESPLAZA-UN-LUGAR-E. EXIT.
027200
027300*--------> CIERRA EL GRUPO: CALCULA LA DESVIACION ESTANDAR DE LA
027400*          VENTANA, BUSCA EL TIEMPO DE ENTREGA EN EL MAESTRO DE
027500*          INVENTARIO Y CALCULA EL STOCK DE SEGURIDAD.
027600 300-FINALIZA-GRUPO SECTION.
027700     MOVE WKS-LZ-TIENDA TO WKS-LA-TIENDA
027800     MOVE WKS-LZ-SKU    TO WKS-LA-SKU
027900     PERFORM 121-BUSCA-ENTRADA-INVENTARIO
028000     IF WKS-IV-NO-ENCONTRADO
028100        ADD 1 TO WKS-SIN-INVENTARIO
028200     ELSE
028300        IF WKS-DIAS-GRUPO < 7
028400           ADD 1 TO WKS-SIN-HISTORIA
028500        ELSE
028600           PERFORM 310-DESVIACION-VENTANA
028700           MOVE WKS-RAIZ-R TO WKS-DESVEST-DEMANDA
028800           IF WKS-IV-TIEMPO-ENTREGA(WKS-IV-INDICE-ENCONTRADO)
028900                                                      = 0
029000              MOVE 7 TO WKS-RAIZ-X
029100           ELSE
029200              MOVE
029300               WKS-IV-TIEMPO-ENTREGA(WKS-IV-INDICE-ENCONTRADO)
029400                                     TO WKS-RAIZ-X
029500           END-IF
029600           PERFORM 910-RAIZ-CUADRADA
029700           MOVE WKS-RAIZ-R TO WKS-RAIZ-TIEMPO-ENTREGA
029800           COMPUTE WKS-STOCK-SEGURIDAD ROUNDED =
029900                   WKS-Z-FACTOR * WKS-DESVEST-DEMANDA *
030000                   WKS-RAIZ-TIEMPO-ENTREGA
030100           IF WKS-STOCK-SEGURIDAD < 0
030200              MOVE 0 TO WKS-STOCK-SEGURIDAD
030300           END-IF
030400           MOVE WKS-LZ-TIENDA TO SEG-TIENDA
030500           MOVE WKS-LZ-SKU    TO SEG-SKU
030600           IF WKS-IV-TIEMPO-ENTREGA(WKS-IV-INDICE-ENCONTRADO)
030700                                                       = 0
030800              MOVE 7 TO SEG-TIEMPO-ENTREGA
030900           ELSE
031000              MOVE
031100               WKS-IV-TIEMPO-ENTREGA(WKS-IV-INDICE-ENCONTRADO)
031200                                     TO SEG-TIEMPO-ENTREGA
031300           END-IF
031400           MOVE WKS-STOCK-SEGURIDAD TO SEG-STOCK-SEGURIDAD
031500           PERFORM 320-ESCRIBE-SEGURIDAD
031600        END-IF
031700     END-IF.
031800 300-FINALIZA-GRUPO-E. EXIT.
031900
032000*--------> DESVIACION ESTANDAR MUESTRAL (DIVISOR N-1) SOBRE LA
032100*          VENTANA QUE QUEDO EN LA TABLA AL CERRAR EL GRUPO
032200*          (HASTA 30 DIAS, LOS MAS RECIENTES EN INDICES ALTOS).
032300 310-DESVIACION-VENTANA SECTION.
032400     IF WKS-DIAS-GRUPO < 30
032500        MOVE WKS-DIAS-GRUPO TO WKS-VENT-N
032600     ELSE
032700        MOVE 30 TO WKS-VENT-N
032800     END-IF
032900     COMPUTE WKS-VENT-INICIO = 31 - WKS-VENT-N
033000     MOVE ZEROS TO WKS-VENT-SUMA WKS-VENT-SUMA2
033100     PERFORM 311-ACUMULA-UN-LUGAR
033200         VARYING WKS-I-VD FROM WKS-VENT-INICIO BY 1
033300         UNTIL WKS-I-VD > 30
033400     COMPUTE WKS-VENT-N-MENOS-1 = WKS-VENT-N - 1
033500     COMPUTE WKS-VENT-VARIANZA ROUNDED =
033600             (WKS-VENT-SUMA2 -
033700              ((WKS-VENT-SUMA * WKS-VENT-SUMA) / WKS-VENT-N))
033800             / WKS-VENT-N-MENOS-1
033900     IF WKS-VENT-VARIANZA < 0
034000        MOVE 0 TO WKS-VENT-VARIANZA
034100     END-IF
034200     MOVE WKS-VENT-VARIANZA TO WKS-RAIZ-X
034300     PERFORM 910-RAIZ-CUADRADA.
034400 310-DESVIACION-VENTANA-E. EXIT.
034500
034600 311-ACUMULA-UN-LUGAR SECTION.
034700     ADD WKS-TB-UNIDADES(WKS-I-VD) TO WKS-VENT-SUMA
034800     COMPUTE WKS-VENT-SUMA2 =
034900             WKS-VENT-SUMA2 +
035000             (WKS-TB-UNIDADES(WKS-I-VD) *
035100              WKS-TB-UNIDADES(WKS-I-VD)).
035200 311-ACUMULA-UN-LUGAR-E. EXIT.
035300
035400*--------> RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON. 20
035500*          ITERACIONES SON SUFICIENTES PARA 4 DECIMALES.
035600 910-RAIZ-CUADRADA SECTION.
035700     IF WKS-RAIZ-X <= 0
035800        MOVE 0 TO WKS-RAIZ-R
035900     ELSE
036000        MOVE WKS-RAIZ-X TO WKS-RAIZ-R
036100        PERFORM 911-ITERA-NEWTON
036200           VARYING WKS-RAIZ-ITER FROM 1 BY 1 UNTIL
036300           WKS-RAIZ-ITER > 20
036400     END-IF.
036500 910-RAIZ-CUADRADA-E. EXIT.
036600
036700 911-ITERA-NEWTON SECTION.
036800     MOVE WKS-RAIZ-R TO WKS-RAIZ-R-ANT
036900     COMPUTE WKS-RAIZ-R ROUNDED =
037000             (WKS-RAIZ-R-ANT + (WKS-RAIZ-X / WKS-RAIZ-R-ANT)) / 2.
037100 911-ITERA-NEWTON-E. EXIT.
037200
037300 320-ESCRIBE-SEGURIDAD SECTION.
037400     WRITE DMQ-REG-SEGURIDAD
037500     IF FS-SEG NOT = '00'
037600        DISPLAY '*** ERROR AL ESCRIBIR STOCKSEG : ' FS-SEG
037700        MOVE 91 TO RETURN-CODE
037800        PERFORM 800-CERRAR-ARCHIVOS
037900        STOP RUN
038000     ELSE
038100        ADD 1 TO WKS-ESCRITOS-SEG
038200        ADD WKS-STOCK-SEGURIDAD TO WKS-SUMA-STOCK-SEG
038300     END-IF.
038400 320-ESCRIBE-SEGURIDAD-E. EXIT.
038500
038600 800-CERRAR-ARCHIVOS SECTION.
038700     CLOSE SALE INV SEG.
038800 800-CERRAR-ARCHIVOS-E. EXIT.
038900
039000 900-ESTADISTICAS SECTION.
039100     DISPLAY '=============================================='
039200     DISPLAY '    E S T A D I S T I C A S - STOCK SEGURIDAD  '
039300     DISPLAY '=============================================='
039400     MOVE WKS-ESCRITOS-SEG    TO WKS-MASCARA
039500     DISPLAY 'PAREJAS TIENDA/SKU PROCESADAS   : ' WKS-MASCARA
039600     MOVE WKS-SIN-INVENTARIO  TO WKS-MASCARA
039700     DISPLAY 'SIN MAESTRO DE INVENTARIO       : ' WKS-MASCARA
039800     MOVE WKS-SIN-HISTORIA    TO WKS-MASCARA
039900     DISPLAY 'CON MENOS DE 7 DIAS DE HISTORIA : ' WKS-MASCARA
040000     IF WKS-ESCRITOS-SEG > 0
040100        COMPUTE WKS-STOCK-SEGURIDAD ROUNDED =
040200                WKS-SUMA-STOCK-SEG / WKS-ESCRITOS-SEG
040300        MOVE WKS-STOCK-SEGURIDAD TO WKS-MASCARA-DECIMAL
040400        DISPLAY 'STOCK DE SEGURIDAD PROMEDIO     : '
040500                WKS-MASCARA-DECIMAL
040600     END-IF
040700     DISPLAY '=============================================='.
040800 900-ESTADISTICAS-E. EXIT.
