000100******************************************************************
000200* COPY        : DMQPRC                                           *
000300* APLICACION  : PRONOSTICO DE DEMANDA (DEMANDIQ)                 *
000400* DESCRIPCION : LAYOUT DEL HISTORICO DE PRECIOS POR TIENDA/SKU.   *
000500*             : PUEDE HABER CERO O VARIOS RENGLONES POR PAREJA    *
000600*             : TIENDA/SKU; DMQ1LIMP PROMEDIA LOS EXISTENTES.     *
000700* ARCHIVO     : PRECIOS (LINE SEQUENTIAL, ENTRADA DMQ1LIMP)       *
000800******************************************************************
000900*---------------------------------------------------------------*
001000* 1987-03-11 ERGS 000812 CREACION INICIAL DEL LAYOUT             *
001100* 1996-02-08 LFMS 001288 SE AGREGA FECHA AL REGISTRO DE PRECIO    *
001200*---------------------------------------------------------------*
001300 01  DMQ-REG-PRECIO.
001400     05  PRC-TIENDA              PIC X(10).
001500     05  PRC-SKU                 PIC X(15).
001600     05  PRC-FECHA               PIC 9(08).
001700     05  PRC-PRECIO              PIC S9(5)V99.
001800     05  FILLER                  PIC X(10).
