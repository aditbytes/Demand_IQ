000100******************************************************************
000200* COPY        : DMQSSTK                                         *
000300* APLICACION  : PRONOSTICO DE DEMANDA (DEMANDIQ)                 *
000400* DESCRIPCION : LAYOUT DEL STOCK DE SEGURIDAD CALCULADO POR       *
000500*             : TIENDA/SKU. SALIDA DE DMQ4SEGS.                   *
000600* ARCHIVO     : SAFETY-STOCK-RESULTS (LINE SEQUENTIAL)           *
000700******************************************************************
000800*---------------------------------------------------------------*
000900* 1992-10-09 JCML 001152 CREACION INICIAL DEL LAYOUT             *
001000*---------------------------------------------------------------*
001100 01  DMQ-REG-SEGURIDAD.
001200     05  SEG-TIENDA              PIC X(10).
001300     05  SEG-SKU                 PIC X(15).
001400     05  SEG-TIEMPO-ENTREGA      PIC 9(03).
001500     05  SEG-STOCK-SEGURIDAD     PIC S9(7)V99.
001600     05  FILLER                  PIC X(10).
