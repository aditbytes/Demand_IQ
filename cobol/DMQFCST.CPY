000100******************************************************************
000200* COPY        : DMQFCST                                         *
000300* APLICACION  : PRONOSTICO DE DEMANDA (DEMANDIQ)                 *
000400* DESCRIPCION : LAYOUT DEL PRONOSTICO DE DEMANDA POR TIENDA/SKU/  *
000500*             : FECHA. PRODUCIDO FUERA DE COBOL (MODELOS DE       *
000600*             : PRONOSTICO), CONSUMIDO COMO ARCHIVO PLANO.       *
000700* ARCHIVO     : FORECAST (LINE SEQUENTIAL, ENTRADA DMQ5REOR)      *
000800******************************************************************
000900*---------------------------------------------------------------*
001000* 1990-06-14 LFMS 001080 CREACION INICIAL DEL LAYOUT             *
001100*---------------------------------------------------------------*
001200 01  DMQ-REG-PRONOSTICO.
001300     05  PRN-FECHA               PIC 9(08).
001400     05  PRN-TIENDA              PIC X(10).
001500     05  PRN-SKU                 PIC X(15).
001600     05  PRN-DEMANDA-PREVISTA    PIC S9(7)V99.
001700     05  FILLER                  PIC X(10).
