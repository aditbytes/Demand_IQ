000100******************************************************************
000200* COPY        : DMQRSAL                                          *
000300* APLICACION  : PRONOSTICO DE DEMANDA (DEMANDIQ)                 *
000400* DESCRIPCION : LAYOUT DE VENTA DIARIA CRUDA, YA EXPLOTADA A UN   *
000500*             : RENGLON POR TIENDA/SKU/DIA. LAS UNIDADES LLEGAN   *
000600*             : EN BLANCO CUANDO EL DATO FALTA EN EL ORIGEN.      *
000700* ARCHIVO     : VENTAS CRUDAS (LINE SEQUENTIAL, ENTRADA DMQ1LIMP) *
000800******************************************************************
000900*---------------------------------------------------------------*
001000* 1987-03-11 ERGS 000812 CREACION INICIAL DEL LAYOUT             *
001100* 1994-05-19 JCML 001140 CAMPO DE UNIDADES SE DEJA ALFANUMERICO   *
001200*                        PARA DETECTAR UNIDADES EN BLANCO        *
001300*---------------------------------------------------------------*
001400 01  DMQ-REG-VTA-CRUDA.
001500     05  VCR-FECHA               PIC 9(08).
001600     05  VCR-TIENDA              PIC X(10).
001700     05  VCR-SKU                 PIC X(15).
001800     05  VCR-UNIDADES            PIC X(07).
001900     05  FILLER                  PIC X(10).
