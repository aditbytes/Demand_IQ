000100******************************************************************
000200* COPY        : DMQINVT                                         *
000300* APLICACION  : PRONOSTICO DE DEMANDA (DEMANDIQ)                 *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE INVENTARIO, UN RENGLON POR  *
000500*             : PAREJA TIENDA/SKU.                               *
000600* ARCHIVO     : INVENTORY (LINE SEQUENTIAL, ENTRADA DMQ4SEGS Y    *
000700*             : DMQ5REOR)                                        *
000800******************************************************************
000900*---------------------------------------------------------------*
001000* 1989-01-20 ERGS 001010 CREACION INICIAL DEL LAYOUT             *
001100*---------------------------------------------------------------*
001200 01  DMQ-REG-INVENTARIO.
001300     05  INV-TIENDA              PIC X(10).
001400     05  INV-SKU                 PIC X(15).
001500     05  INV-EXISTENCIA          PIC S9(7).
001600     05  INV-TIEMPO-ENTREGA      PIC 9(03).
001700     05  FILLER                  PIC X(10).
