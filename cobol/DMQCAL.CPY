000100******************************************************************
000200* COPY        : DMQCAL                                           *
000300* APLICACION  : PRONOSTICO DE DEMANDA (DEMANDIQ)                 *
000400* DESCRIPCION : LAYOUT DEL CALENDARIO DE EVENTOS. EL NOMBRE DE    *
000500*             : EVENTO EN BLANCO INDICA QUE LA FECHA NO ES        *
000600*             : FERIADO NI EVENTO PROMOCIONAL.                   *
000700* ARCHIVO     : CALENDARIO (LINE SEQUENTIAL, ENTRADA DMQ1LIMP)    *
000800******************************************************************
000900*---------------------------------------------------------------*
001000* 1987-03-11 ERGS 000812 CREACION INICIAL DEL LAYOUT             *
001100*---------------------------------------------------------------*
001200 01  DMQ-REG-CALENDARIO.
001300     05  CAL-FECHA               PIC 9(08).
001400     05  CAL-NOMBRE-EVENTO       PIC X(20).
001500     05  FILLER                  PIC X(10).
