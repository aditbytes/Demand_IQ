000100******************************************************************
000200* COPY        : DMQSALE                                          *
000300* APLICACION  : PRONOSTICO DE DEMANDA (DEMANDIQ)                 *
000400* DESCRIPCION : LAYOUT DEL REGISTRO DE VENTA DIARIA LIMPIA POR    *
000500*             : TIENDA/SKU. SALIDA DE DMQ1LIMP, ENTRADA COMUN DE  *
000600*             : DMQ2CARA, DMQ3EVAL, DMQ4SEGS Y DMQ5REOR.          *
000700* ARCHIVO     : SALES_CLEANED (LINE SEQUENTIAL)                  *
000800******************************************************************
000900*---------------------------------------------------------------*
001000* 1987-03-11 ERGS 000812 CREACION INICIAL DEL LAYOUT             *
001100* 1991-07-02 LFMS 000905 SE AMPLIA VTA-SKU DE X(10) A X(15)      *
001200* 1999-11-30 RACP Y2K001 VALIDADO PARA FECHAS CCYYMMDD           *
001300*---------------------------------------------------------------*
001400 01  DMQ-REG-VENTA.
001500     05  VTA-FECHA               PIC 9(08).
001600     05  VTA-TIENDA              PIC X(10).
001700     05  VTA-SKU                 PIC X(15).
001800     05  VTA-UNIDADES            PIC S9(7).
001900     05  VTA-PRECIO              PIC S9(5)V99.
002000     05  VTA-PROMO-FLAG          PIC X(01).
002100         88  VTA-ES-PROMOCION             VALUE 'Y'.
002200         88  VTA-NO-ES-PROMOCION          VALUE 'N'.
002300     05  FILLER                  PIC X(10).
