000100******************************************************************
000200* COPY        : DMQMCMP                                         *
000300* APLICACION  : PRONOSTICO DE DEMANDA (DEMANDIQ)                 *
000400* DESCRIPCION : LAYOUT DE LA COMPARACION DE MODELOS POR           *
000500*             : TIENDA/SKU, CON EL MODELO CAMPEON SELECCIONADO.   *
000600* ARCHIVO     : MODEL-COMPARISON (LINE SEQUENTIAL)               *
000700******************************************************************
000800*---------------------------------------------------------------*
000900* 1991-07-02 LFMS 000905 CREACION INICIAL DEL LAYOUT             *
001000*---------------------------------------------------------------*
001100 01  DMQ-REG-COMPARA.
001200     05  CMP-TIENDA              PIC X(10).
001300     05  CMP-SKU                 PIC X(15).
001400     05  CMP-MAE-BASE            PIC S9(7)V99.
001500     05  CMP-MAE-PROPHET         PIC S9(7)V99.
001600     05  CMP-MAE-XGBOOST         PIC S9(7)V99.
001700     05  CMP-MODELO-GANADOR      PIC X(08).
001800     05  CMP-MAE-GANADOR         PIC S9(7)V99.
001900     05  FILLER                  PIC X(10).
