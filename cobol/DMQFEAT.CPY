000100******************************************************************
000200* COPY        : DMQFEAT                                          *
000300* APLICACION  : PRONOSTICO DE DEMANDA (DEMANDIQ)                 *
000400* DESCRIPCION : LAYOUT DEL REGISTRO DE CARACTERISTICAS POR        *
000500*             : TIENDA/SKU/DIA (REZAGOS, PROMEDIOS MOVILES Y      *
000600*             : BANDERAS DE CALENDARIO). SALIDA DE DMQ2CARA.      *
000700* ARCHIVO     : FEATURES (LINE SEQUENTIAL)                       *
000800******************************************************************
000900*---------------------------------------------------------------*
001000* 1988-09-04 ERGS 000950 CREACION INICIAL DEL LAYOUT             *
001100* 1999-11-30 RACP Y2K001 VALIDADO PARA FECHAS CCYYMMDD           *
001200* 2002-04-17 JCML 001640 SE AGREGA CAR-SNAP-FLAG (RESERVADO)     *
001300*---------------------------------------------------------------*
001400 01  DMQ-REG-CARACT.
001500     05  CAR-FECHA               PIC 9(08).
001600     05  CAR-TIENDA              PIC X(10).
001700     05  CAR-SKU                 PIC X(15).
001800     05  CAR-LAG7                PIC S9(7).
001900     05  CAR-LAG14               PIC S9(7).
002000     05  CAR-LAG28               PIC S9(7).
002100     05  CAR-PROM7-MEDIA         PIC S9(7)V99.
002200     05  CAR-PROM7-DESVEST       PIC S9(7)V99.
002300     05  CAR-PROM30-MEDIA        PIC S9(7)V99.
002400     05  CAR-PROM30-DESVEST      PIC S9(7)V99.
002500     05  CAR-PRECIO              PIC S9(5)V99.
002600     05  CAR-CAMBIO-PRECIO       PIC S9(5)V99.
002700     05  CAR-PROMO-FLAG          PIC X(01).
002800     05  CAR-DIA-SEMANA          PIC 9(01).
002900     05  CAR-MES                 PIC 9(02).
003000     05  CAR-FERIADO-FLAG        PIC X(01).
003100     05  CAR-SNAP-FLAG           PIC X(01).
003200     05  FILLER                  PIC X(10).
