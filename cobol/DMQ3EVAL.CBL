000100******************************************************************
000200* FECHA       : 02/07/1991                                       *
000300* PROGRAMADOR : LUIS FERNANDO MENDEZ SOLORZANO (LFMS)             *
000400* APLICACION  : PRONOSTICO DE DEMANDA (DEMANDIQ)                 *
000500* PROGRAMA    : DMQ3EVAL                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : COMPARA EL ERROR ABSOLUTO MEDIO (MAE) DE LA LINEA *
000800*             : BASE (PRONOSTICO NAIF DE LA SEMANA ANTERIOR)     *
000900*             : CONTRA LOS MODELOS CANDIDATOS (PROPHET, XGBOOST) *
001000*             : Y SELECCIONA EL MODELO CAMPEON POR TIENDA/SKU.    *
001100*             : REQUIERE MINIMO 14 DIAS DE HISTORIA; SE OMITEN   *
001200*             : LAS PAREJAS CON MENOS.                           *
001300* ARCHIVOS    : VTALIMPI=E, MODELORE=E, COMPARAM=S               *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 20/08/1991                                       *
001600******************************************************************
001700*-----------------------------------------------------------------
001800* BITACORA DE CAMBIOS
001900*-----------------------------------------------------------------
002000* 02/07/1991 LFMS 000905 CREACION INICIAL DEL PROGRAMA
002100* 19/09/1994 LFMS 001230 SE AGREGA DESEMPATE: BASE > PROPHET >
002200*                        XGBOOST CUANDO EL MAE ES IGUAL
002300* 30/11/1998 RACP Y2K001 VALIDACION DE FECHAS CCYYMMDD PARA EL
002400*                        CAMBIO DE SIGLO (PROYECTO Y2K)
002500* 23/03/1999 RACP Y2K014 PRUEBA DE REGRESION Y2K - SIN HALLAZGOS
002600* 11/05/2003 JCML 001710 SE AGREGA PROMEDIO DE MAE POR MODELO AL
002700*                        REPORTE DE ESTADISTICAS
002800* 08/03/2006 MVCQ 001835 SE OMITEN PAREJAS TIENDA/SKU CON MENOS
002900*                        DE 14 DIAS DE HISTORIA; CON 21 DIAS O
003000*                        MAS SE COMPARA SEMANA N-1 CONTRA SEMANA
003100*                        N-2 (VENTANA DE 21 DIAS); CON 14 A 20
003200*                        DIAS SE USA LA DESVIACION ESTANDAR
003300*                        MUESTRAL DE LA SERIE COMO MAE DE
003400*                        RESPALDO. LOS CANDIDATOS AUSENTES SE
003500*                        ESCRIBEN CON MAE ALTISIMO (CENTINELA)
003600*                        EN VEZ DE CERO.
003700*-----------------------------------------------------------------
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    DMQ3EVAL.
004000 AUTHOR.        LUIS FERNANDO MENDEZ SOLORZANO.
004100 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - ABASTECIMIENTO.
004200 DATE-WRITTEN.  02/07/1991.
004300 DATE-COMPILED.
004400 SECURITY.      USO INTERNO - DEPARTAMENTO DE ABASTECIMIENTO.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS DIGITOS-VALIDOS IS '0' THRU '9'
005000     UPSI-0 IS WKS-SWITCH-REPROCESO.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SALE   ASSIGN TO VTALIMPI
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS FS-SALE.
005600     SELECT MDL    ASSIGN TO MODELORE
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-MDL.
005900     SELECT CMP    ASSIGN TO COMPARAM
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS FS-CMP.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500*   VENTA DIARIA LIMPIA, ORDENADA TIENDA/SKU/FECHA
006600 FD  SALE
006700     LABEL RECORDS ARE STANDARD.
006800     COPY DMQSALE.
006900*   MAE DE LOS MODELOS CANDIDATOS POR TIENDA/SKU
007000 FD  MDL
007100     LABEL RECORDS ARE STANDARD.
007200     COPY DMQMDLR.
007300*   COMPARACION DE MODELOS, SALIDA DE ESTE PROGRAMA
007400 FD  CMP
007500     LABEL RECORDS ARE STANDARD.
007600     COPY DMQMCMP.
007700
007800 WORKING-STORAGE SECTION.
007900 01  WKS-CAMPOS-DE-TRABAJO.
008000     05  WKS-NOMBRE-PROGRAMA     PIC X(08) VALUE 'DMQ3EVAL'.
008100     05  WKS-SWITCH-REPROCESO    PIC X(01) VALUE 'N'.
008200     05  WKS-FIN-SALE            PIC 9(01) COMP VALUE ZEROS.
008300         88  WKS-END-SALE                   VALUE 1.
008400     05  WKS-PRIMER-RENGLON      PIC 9(01) COMP VALUE 1.
008500         88  WKS-ES-PRIMER-RENGLON           VALUE 1.
008600     05  FILLER                  PIC X(02) VALUE SPACES.
008700
008800 01  FS-SALE                     PIC X(02) VALUE '00'.
008900 01  FS-MDL                      PIC X(02) VALUE '00'.
009000 01  FS-CMP                      PIC X(02) VALUE '00'.
009100
009200 01  WKS-FECHA-SISTEMA           PIC 9(08) VALUE ZEROS.
009300 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
009400     05  WKS-SIS-CCAA            PIC 9(04).
009500     05  WKS-SIS-MM              PIC 9(02).
009600     05  WKS-SIS-DD              PIC 9(02).
009700
009800 01  WKS-LLAVE-ACTUAL.
009900     05  WKS-LA-TIENDA           PIC X(10) VALUE SPACES.
010000     05  WKS-LA-SKU              PIC X(15) VALUE SPACES.
010100 01  WKS-LLAVE-ACTUAL-R REDEFINES WKS-LLAVE-ACTUAL.
010200     05  WKS-LA-COMPUESTA        PIC X(25).
010300
010400 01  WKS-LLAVE-ANTERIOR.
010500     05  WKS-LZ-TIENDA           PIC X(10) VALUE SPACES.
010600     05  WKS-LZ-SKU              PIC X(15) VALUE SPACES.
010700 01  WKS-LLAVE-ANTERIOR-R REDEFINES WKS-LLAVE-ANTERIOR.
010800     05  WKS-LZ-COMPUESTA        PIC X(25).
010900
011000******************************************************************
011100*   VENTANA DE 21 DIAS PARA LA LINEA BASE "NAIF DE LA SEMANA      *
011200*   ANTERIOR". EL RENGLON MAS RECIENTE SIEMPRE QUEDA EN EL        *
011300*   INDICE 21; LOS INDICES 1-7 SON LA SEMANA N-2, 8-14 LA SEMANA  *
011400*   N-1 Y 15-21 LA SEMANA MAS RECIENTE (NO SE USA EN EL CALCULO). *
011500******************************************************************
011600 01  WKS-VENTANA-21-DIAS.
011700     05  WKS-VD-ENTRADA OCCURS 21 TIMES INDEXED BY WKS-I-VD.
011800         10  WKS-TB-UNIDADES     PIC S9(7) VALUE ZEROS.
011900     05  FILLER                  PIC X(02) VALUE SPACES.
012000
012100 01  WKS-DIAS-GRUPO              PIC 9(05) COMP VALUE ZEROS.
012200 01  WKS-DIFERENCIA-ABS          PIC S9(7) VALUE ZEROS.
012300 01  WKS-SUMA-ERROR-BASE         PIC S9(11)V9999 VALUE ZEROS.
012400 01  WKS-CUENTA-ERROR-BASE       PIC 9(09) COMP VALUE ZEROS.
012500 01  WKS-MAE-BASE                PIC S9(7)V99 VALUE ZEROS.
012600
012700******************************************************************
012800*   ACUMULADORES DE LA SERIE COMPLETA DEL GRUPO (RESPALDO DE LA   *
012900*   DESVIACION ESTANDAR MUESTRAL, 14-20 OBSERVACIONES)            *
013000******************************************************************
013100 01  WKS-SERIE-CALCULO.
013200     05  WKS-SERIE-SUMA          PIC S9(09)V9999 VALUE ZEROS.
013300     05  WKS-SERIE-SUMA2         PIC S9(13)V9999 VALUE ZEROS.
013400     05  WKS-SERIE-N-MENOS-1     PIC 9(05) COMP VALUE ZEROS.
013500     05  WKS-SERIE-VARIANZA      PIC S9(13)V9999 VALUE ZEROS.
013600     05  FILLER                  PIC X(02) VALUE SPACES.
013700
013800******************************************************************
013900*         CAMPOS DE TRABAJO PARA LA RAIZ CUADRADA (NEWTON)        *
014000******************************************************************
014100 01  WKS-RAIZ-CUADRADA-AREA.
014200     05  WKS-RAIZ-X              PIC S9(9)V9999 VALUE ZEROS.
014300     05  WKS-RAIZ-R              PIC S9(9)V9999 VALUE ZEROS.
014400     05  WKS-RAIZ-R-ANT          PIC S9(9)V9999 VALUE ZEROS.
014500     05  WKS-RAIZ-ITER           PIC 9(02) COMP VALUE ZEROS.
014600
014700 01  WKS-MAE-INFINITO            PIC S9(7)V99 VALUE 9999999.99.
014800
014900******************************************************************
015000*   TABLA DE RESULTADOS DE MODELOS POR PAREJA TIENDA/SKU         *
015100******************************************************************
015200 01  WKS-TABLA-MODELOS.
015300     05  WKS-CANT-MODELOS        PIC 9(04) COMP VALUE ZEROS.
015400     05  WKS-MD-ENTRADA OCCURS 0 TO 2000 TIMES
015500                        DEPENDING ON WKS-CANT-MODELOS
015600                        INDEXED BY WKS-I-MDB WKS-I-MDC.
015700         10  WKS-MD-TIENDA       PIC X(10).
015800         10  WKS-MD-SKU          PIC X(15).
015900         10  WKS-MD-TIENE-PROPHET PIC 9(01) COMP VALUE ZEROS.
016000             88  WKS-MD-SI-TIENE-PROPHET      VALUE 1.
016100         10  WKS-MD-MAE-PROPHET  PIC S9(7)V99 VALUE ZEROS.
016200         10  WKS-MD-TIENE-XGBOOST PIC 9(01) COMP VALUE ZEROS.
016300             88  WKS-MD-SI-TIENE-XGBOOST      VALUE 1.
016400         10  WKS-MD-MAE-XGBOOST  PIC S9(7)V99 VALUE ZEROS.
016500
016600 01  WKS-MD-ENCONTRADO           PIC 9(01) COMP VALUE ZEROS.
016700     88  WKS-MD-SI-ENCONTRADO               VALUE 1.
016800     88  WKS-MD-NO-ENCONTRADO               VALUE 0.
016900 01  WKS-MD-INDICE-ENCONTRADO    PIC 9(04) COMP VALUE ZEROS.
017000
017100 01  WKS-CONTADORES.
017200     05  WKS-LEIDOS-SALE         PIC 9(09) COMP VALUE ZEROS.
017300     05  WKS-LEIDOS-MDL          PIC 9(09) COMP VALUE ZEROS.
017400     05  WKS-ESCRITOS-CMP        PIC 9(09) COMP VALUE ZEROS.
017500     05  WKS-OMITIDOS-HISTORIA   PIC 9(09) COMP VALUE ZEROS.
017600     05  WKS-GANA-BASE           PIC 9(09) COMP VALUE ZEROS.
017700     05  WKS-GANA-PROPHET        PIC 9(09) COMP VALUE ZEROS.
017800     05  WKS-GANA-XGBOOST        PIC 9(09) COMP VALUE ZEROS.
017900     05  WKS-CUENTA-MAE-PROPHET  PIC 9(09) COMP VALUE ZEROS.
018000     05  WKS-CUENTA-MAE-XGBOOST  PIC 9(09) COMP VALUE ZEROS.
018100     05  WKS-SUMA-MAE-BASE       PIC S9(11)V99 VALUE ZEROS.
018200     05  WKS-SUMA-MAE-PROPHET    PIC S9(11)V99 VALUE ZEROS.
018300     05  WKS-SUMA-MAE-XGBOOST    PIC S9(11)V99 VALUE ZEROS.
018400     05  FILLER                  PIC X(02) VALUE SPACES.
018500
018600 01  WKS-MASCARA                 PIC Z,ZZZ,ZZZ,ZZ9.
018700 01  WKS-MASCARA-DECIMAL         PIC Z,ZZZ,ZZ9.99.
018800
018900 PROCEDURE DIVISION.
019000 000-PRINCIPAL SECTION.
019100     PERFORM 050-BANDERA-DE-CORRIDA
019200     PERFORM 100-ABRIR-ARCHIVOS
019300     PERFORM 120-CARGA-TABLA-MODELOS
019400     PERFORM 110-LEE-RENGLON-SALE
019500     PERFORM 200-PROCESA-RENGLONES UNTIL WKS-END-SALE
019600     IF NOT WKS-ES-PRIMER-RENGLON
019700        PERFORM 300-FINALIZA-GRUPO
019800     END-IF
019900     PERFORM 900-ESTADISTICAS
020000     PERFORM 800-CERRAR-ARCHIVOS
020100     STOP RUN.
020200 000-PRINCIPAL-E. EXIT.
020300
020400 050-BANDERA-DE-CORRIDA SECTION.
020500     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
020600     DISPLAY '=============================================='
020700     DISPLAY ' DEMANDIQ - DMQ3EVAL - EVALUACION DE MODELOS   '
020800     DISPLAY ' FECHA DE PROCESO : ' WKS-FECHA-SISTEMA
020900     DISPLAY '=============================================='.
021000 050-BANDERA-DE-CORRIDA-E. EXIT.
021100
021200 100-ABRIR-ARCHIVOS SECTION.
021300     OPEN INPUT  SALE MDL
021400     OPEN OUTPUT CMP
021500     IF FS-SALE NOT = '00' OR FS-MDL NOT = '00' OR
021600        FS-CMP NOT = '00'
021700        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE DMQ3EVAL ***'
021800        DISPLAY 'FS-SALE : ' FS-SALE '  FS-MDL : ' FS-MDL
021900        DISPLAY 'FS-CMP  : ' FS-CMP
022000        MOVE 91 TO RETURN-CODE
022100        PERFORM 800-CERRAR-ARCHIVOS
022200        STOP RUN
022300     END-IF.
022400 100-ABRIR-ARCHIVOS-E. EXIT.
022500
022600*--------> PRECARGA TODOS LOS RESULTADOS DE MODELOS A MEMORIA.
022700 120-CARGA-TABLA-MODELOS SECTION.
022800     READ MDL
022900         AT END GO TO 120-CARGA-TABLA-MODELOS-E
023000     END-READ
023100     ADD 1 TO WKS-LEIDOS-MDL
023200     MOVE MDL-TIENDA TO WKS-LA-TIENDA
023300     MOVE MDL-SKU    TO WKS-LA-SKU
023400     PERFORM 121-BUSCA-O-CREA-ENTRADA-MODELO
023500     EVALUATE TRUE
023600         WHEN MDL-ES-PROPHET
023700             SET WKS-MD-SI-TIENE-PROPHET(WKS-MD-INDICE-ENCONTRADO)
023800                                                    TO TRUE
023900             MOVE MDL-MAE TO
024000                  WKS-MD-MAE-PROPHET(WKS-MD-INDICE-ENCONTRADO)
024100         WHEN MDL-ES-XGBOOST
024200             SET WKS-MD-SI-TIENE-XGBOOST(WKS-MD-INDICE-ENCONTRADO)
024300                                                    TO TRUE
024400             MOVE MDL-MAE TO
024500                  WKS-MD-MAE-XGBOOST(WKS-MD-INDICE-ENCONTRADO)
024600     END-EVALUATE
024700     GO TO 120-CARGA-TABLA-MODELOS.
024800 120-CARGA-TABLA-MODELOS-E. EXIT.
024900
025000 121-BUSCA-O-CREA-ENTRADA-MODELO SECTION.
025100     PERFORM 122-BUSCA-ENTRADA-MODELO
025200     IF WKS-MD-NO-ENCONTRADO
025300        ADD 1 TO WKS-CANT-MODELOS
025400        MOVE WKS-CANT-MODELOS TO WKS-MD-INDICE-ENCONTRADO
025500        SET WKS-I-MDB TO WKS-CANT-MODELOS
025600        MOVE WKS-LA-TIENDA TO WKS-MD-TIENDA(WKS-I-MDB)
025700        MOVE WKS-LA-SKU    TO WKS-MD-SKU(WKS-I-MDB)
025800     END-IF.
025900 121-BUSCA-O-CREA-ENTRADA-MODELO-E. EXIT.
026000
026100 122-BUSCA-ENTRADA-MODELO SECTION.
026200     SET WKS-MD-NO-ENCONTRADO TO TRUE
026300     PERFORM 123-COMPARA-ENTRADA-MODELO
026400         VARYING WKS-I-MDB FROM 1 BY 1
026500         UNTIL WKS-I-MDB > WKS-CANT-MODELOS
026600            OR WKS-MD-SI-ENCONTRADO.
026700 122-BUSCA-ENTRADA-MODELO-E. EXIT.
026800
026900 123-COMPARA-ENTRADA-MODELO SECTION.
027000     IF WKS-MD-TIENDA(WKS-I-MDB) = WKS-LA-TIENDA AND
027100        WKS-MD-SKU(WKS-I-MDB)    = WKS-LA-SKU
027200        SET WKS-MD-SI-ENCONTRADO TO TRUE
027300        SET WKS-MD-INDICE-ENCONTRADO TO WKS-I-MDB
027400     END-IF.
027500 123-COMPARA-ENTRADA-MODELO-E. EXIT.
027600
027700 110-LEE-RENGLON-SALE SECTION.
027800     READ SALE
027900         AT END SET WKS-END-SALE TO TRUE
028000     END-READ
028100     IF NOT WKS-END-SALE
028200        ADD 1 TO WKS-LEIDOS-SALE
028300        MOVE VTA-TIENDA TO WKS-LA-TIENDA
028400        MOVE VTA-SKU    TO WKS-LA-SKU
028500     END-IF.
028600 110-LEE-RENGLON-SALE-E. EXIT.
028700
028800 200-PROCESA-RENGLONES SECTION.
028900     IF NOT WKS-ES-PRIMER-RENGLON AND
029000        WKS-LA-COMPUESTA NOT = WKS-LZ-COMPUESTA
029100        PERFORM 300-FINALIZA-GRUPO
029200        PERFORM 150-INICIA-GRUPO
029300     END-IF
029400     IF WKS-ES-PRIMER-RENGLON
029500        PERFORM 150-INICIA-GRUPO
029600     END-IF
029700     PERFORM 210-ACTUALIZA-VENTANA
029800     MOVE WKS-LA-TIENDA  TO WKS-LZ-TIENDA
029900     MOVE WKS-LA-SKU     TO WKS-LZ-SKU
030000     PERFORM 110-LEE-RENGLON-SALE.
030100 200-PROCESA-RENGLONES-E. EXIT.
030200
030300 150-INICIA-GRUPO SECTION.
030400     SET WKS-ES-PRIMER-RENGLON TO FALSE
030500     MOVE ZEROS TO WKS-DIAS-GRUPO
030600                   WKS-SUMA-ERROR-BASE
030700                   WKS-CUENTA-ERROR-BASE
030800                   WKS-SERIE-SUMA
030900                   WKS-SERIE-SUMA2
031000     PERFORM 160-LIMPIA-VENTANA
031100         VARYING WKS-I-VD FROM 1 BY 1 UNTIL WKS-I-VD > 21.
031200 150-INICIA-GRUPO-E. EXIT.
031300
031400 160-LIMPIA-VENTANA SECTION.
031500     MOVE ZEROS TO WKS-TB-UNIDADES(WKS-I-VD).
031600 160-LIMPIA-VENTANA-E. EXIT.
031700
031800*--------> DESPLAZA LA VENTANA DE 21 DIAS Y ACUMULA LA SUMA Y
031900*          SUMA DE CUADRADOS DE TODA LA SERIE DEL GRUPO (PARA LA
032000*          DESVIACION ESTANDAR MUESTRAL DE RESPALDO).
032100 210-ACTUALIZA-VENTANA SECTION.
032200     PERFORM 211-DESPLAZA-UN-LUGAR
032300         VARYING WKS-I-VD FROM 1 BY 1 UNTIL WKS-I-VD > 20
032400     MOVE VTA-UNIDADES TO WKS-TB-UNIDADES(21)
032500     ADD 1 TO WKS-DIAS-GRUPO
032600     ADD VTA-UNIDADES TO WKS-SERIE-SUMA
032700     COMPUTE WKS-SERIE-SUMA2 =
032800             WKS-SERIE-SUMA2 + (VTA-UNIDADES * VTA-UNIDADES).
032900 210-ACTUALIZA-VENTANA-E. EXIT.
033000
033100 211-DESPLAZA-UN-LUGAR SECTION.
033200     MOVE WKS-TB-UNIDADES(WKS-I-VD + 1) TO
033300          WKS-TB-UNIDADES(WKS-I-VD).
033400 211-DESPLAZA-UN-LUGAR-E. EXIT.
033500
033600*--------> MAE DE LA LINEA BASE CUANDO HAY 21 DIAS O MAS: PROMEDIO
033700*          DE LA DIFERENCIA ABSOLUTA ENTRE LA SEMANA N-1
033800*          (INDICES 8-14) Y LA SEMANA N-2 (INDICES 1-7).
033900 215-CALCULA-MAE-SEMANAL SECTION.
034000     MOVE ZEROS TO WKS-SUMA-ERROR-BASE WKS-CUENTA-ERROR-BASE
034100     PERFORM 216-ACUMULA-DIFERENCIA-SEMANAL
034200         VARYING WKS-I-VD FROM 1 BY 1 UNTIL WKS-I-VD > 7
034300     COMPUTE WKS-MAE-BASE ROUNDED =
034400             WKS-SUMA-ERROR-BASE / WKS-CUENTA-ERROR-BASE.
034500 215-CALCULA-MAE-SEMANAL-E. EXIT.
034600
034700 216-ACUMULA-DIFERENCIA-SEMANAL SECTION.
034800     COMPUTE WKS-DIFERENCIA-ABS =
034900             WKS-TB-UNIDADES(WKS-I-VD + 7) - WKS-TB-UNIDADES(WKS-I-VD)
035000     IF WKS-DIFERENCIA-ABS < 0
035100        MULTIPLY WKS-DIFERENCIA-ABS BY -1
035200     END-IF
035300     ADD WKS-DIFERENCIA-ABS TO WKS-SUMA-ERROR-BASE
035400     ADD 1 TO WKS-CUENTA-ERROR-BASE.
035500 216-ACUMULA-DIFERENCIA-SEMANAL-E. EXIT.
035600
035700*--------> MAE DE RESPALDO CUANDO HAY DE 14 A 20 DIAS: DESVIACION
035800*          ESTANDAR MUESTRAL (DIVISOR N-1) DE TODA LA SERIE.
035900 217-CALCULA-MAE-DESVIACION SECTION.
036000     COMPUTE WKS-SERIE-N-MENOS-1 = WKS-DIAS-GRUPO - 1
036100     COMPUTE WKS-SERIE-VARIANZA ROUNDED =
036200             (WKS-SERIE-SUMA2 -
036300             ((WKS-SERIE-SUMA * WKS-SERIE-SUMA) / WKS-DIAS-GRUPO))
036400             / WKS-SERIE-N-MENOS-1
036500     IF WKS-SERIE-VARIANZA < 0
036600        MOVE 0 TO WKS-SERIE-VARIANZA
036700     END-IF
036800     MOVE WKS-SERIE-VARIANZA TO WKS-RAIZ-X
036900     PERFORM 910-RAIZ-CUADRADA
037000     MOVE WKS-RAIZ-R TO WKS-MAE-BASE.
037100 217-CALCULA-MAE-DESVIACION-E. EXIT.
037200
037300*--------> CIERRA EL GRUPO ANTERIOR. SE OMITE LA PAREJA SI TIENE
037400*          MENOS DE 14 DIAS DE HISTORIA; DE LO CONTRARIO CALCULA
037500*          EL MAE DE LA LINEA BASE, BUSCA LOS MODELOS CANDIDATOS
037600*          Y SELECCIONA EL CAMPEON (DESEMPATE BASE > PROPHET >
037700*          XGBOOST).
037800 300-FINALIZA-GRUPO SECTION.
037900     IF WKS-DIAS-GRUPO < 14
038000        ADD 1 TO WKS-OMITIDOS-HISTORIA
038100     ELSE
038200        IF WKS-DIAS-GRUPO >= 21
038300           PERFORM 215-CALCULA-MAE-SEMANAL
038400        ELSE
038500           PERFORM 217-CALCULA-MAE-DESVIACION
038600        END-IF
038700        PERFORM 330-SELECCIONA-CAMPEON
038800     END-IF.
038900 300-FINALIZA-GRUPO-E. EXIT.
039000
039100*--------> BUSCA LOS MODELOS CANDIDATOS PARA LA PAREJA Y
039200*          SELECCIONA EL MODELO CAMPEON (MENOR MAE; LOS
039300*          CANDIDATOS AUSENTES SE ESCRIBEN CON MAE ALTISIMO).
039400 330-SELECCIONA-CAMPEON SECTION.
039500     MOVE WKS-LZ-TIENDA TO WKS-LA-TIENDA
039600     MOVE WKS-LZ-SKU    TO WKS-LA-SKU
039700     PERFORM 122-BUSCA-ENTRADA-MODELO
039800
039900     MOVE WKS-LZ-TIENDA TO CMP-TIENDA
040000     MOVE WKS-LZ-SKU    TO CMP-SKU
040100     MOVE WKS-MAE-BASE  TO CMP-MAE-BASE
040200     MOVE WKS-MAE-INFINITO TO CMP-MAE-PROPHET CMP-MAE-XGBOOST
040300
040400     MOVE WKS-MAE-BASE TO CMP-MAE-GANADOR
040500     MOVE 'BASELINE' TO CMP-MODELO-GANADOR
040600
040700     IF WKS-MD-SI-ENCONTRADO
040800        IF WKS-MD-SI-TIENE-PROPHET(WKS-MD-INDICE-ENCONTRADO)
040900           MOVE WKS-MD-MAE-PROPHET(WKS-MD-INDICE-ENCONTRADO)
041000                                   TO CMP-MAE-PROPHET
041100           ADD 1 TO WKS-CUENTA-MAE-PROPHET
041200           IF CMP-MAE-PROPHET < CMP-MAE-GANADOR
041300              MOVE CMP-MAE-PROPHET TO CMP-MAE-GANADOR
041400              MOVE 'PROPHET ' TO CMP-MODELO-GANADOR
041500           END-IF
041600        END-IF
041700        IF WKS-MD-SI-TIENE-XGBOOST(WKS-MD-INDICE-ENCONTRADO)
041800           MOVE WKS-MD-MAE-XGBOOST(WKS-MD-INDICE-ENCONTRADO)
041900                                   TO CMP-MAE-XGBOOST
042000           ADD 1 TO WKS-CUENTA-MAE-XGBOOST
042100           IF CMP-MAE-XGBOOST < CMP-MAE-GANADOR
042200              MOVE CMP-MAE-XGBOOST TO CMP-MAE-GANADOR
042300              MOVE 'XGBOOST ' TO CMP-MODELO-GANADOR
042400           END-IF
042500        END-IF
042600     END-IF
042700
042800     PERFORM 310-ACUMULA-ESTADISTICA-MODELO
042900     PERFORM 320-ESCRIBE-COMPARACION.
043000 330-SELECCIONA-CAMPEON-E. EXIT.
043100
043200 310-ACUMULA-ESTADISTICA-MODELO SECTION.
043300     ADD WKS-MAE-BASE TO WKS-SUMA-MAE-BASE
043400     EVALUATE CMP-MODELO-GANADOR
043500         WHEN 'BASELINE'
043600             ADD 1 TO WKS-GANA-BASE
043700         WHEN 'PROPHET '
043800             ADD 1 TO WKS-GANA-PROPHET
043900         WHEN 'XGBOOST '
044000             ADD 1 TO WKS-GANA-XGBOOST
044100     END-EVALUATE
044200     IF CMP-MAE-PROPHET NOT = WKS-MAE-INFINITO
044300        ADD CMP-MAE-PROPHET TO WKS-SUMA-MAE-PROPHET
044400     END-IF
044500     IF CMP-MAE-XGBOOST NOT = WKS-MAE-INFINITO
044600        ADD CMP-MAE-XGBOOST TO WKS-SUMA-MAE-XGBOOST
044700     END-IF.
044800 310-ACUMULA-ESTADISTICA-MODELO-E. EXIT.
044900
045000 320-ESCRIBE-COMPARACION SECTION.
045100     WRITE DMQ-REG-COMPARA
045200     IF FS-CMP NOT = '00'
045300        DISPLAY '*** ERROR AL ESCRIBIR COMPARAM : ' FS-CMP
045400        MOVE 91 TO RETURN-CODE
045500        PERFORM 800-CERRAR-ARCHIVOS
045600        STOP RUN
045700     ELSE
045800        ADD 1 TO WKS-ESCRITOS-CMP
045900     END-IF.
046000 320-ESCRIBE-COMPARACION-E. EXIT.
046100
046200 800-CERRAR-ARCHIVOS SECTION.
046300     CLOSE SALE MDL CMP.
046400 800-CERRAR-ARCHIVOS-E. EXIT.
046500
046600 900-ESTADISTICAS SECTION.
046700     DISPLAY '=============================================='
046800     DISPLAY '      E S T A D I S T I C A S - EVALUACION     '
046900     DISPLAY '=============================================='
047000     MOVE WKS-ESCRITOS-CMP    TO WKS-MASCARA
047100     DISPLAY 'PAREJAS TIENDA/SKU EVALUADAS    : ' WKS-MASCARA
047200     MOVE WKS-OMITIDOS-HISTORIA TO WKS-MASCARA
047300     DISPLAY 'OMITIDAS POR FALTA DE HISTORIA  : ' WKS-MASCARA
047400     MOVE WKS-GANA-BASE       TO WKS-MASCARA
047500     DISPLAY 'CAMPEON = LINEA BASE            : ' WKS-MASCARA
047600     MOVE WKS-GANA-PROPHET    TO WKS-MASCARA
047700     DISPLAY 'CAMPEON = PROPHET                : ' WKS-MASCARA
047800     MOVE WKS-GANA-XGBOOST    TO WKS-MASCARA
047900     DISPLAY 'CAMPEON = XGBOOST                : ' WKS-MASCARA
048000     IF WKS-ESCRITOS-CMP > 0
048100        COMPUTE WKS-MAE-BASE ROUNDED =
048200                WKS-SUMA-MAE-BASE / WKS-ESCRITOS-CMP
048300        MOVE WKS-MAE-BASE TO WKS-MASCARA-DECIMAL
048400        DISPLAY 'MAE PROMEDIO DE LA LINEA BASE    : '
048500                WKS-MASCARA-DECIMAL
048600     END-IF
048700     IF WKS-CUENTA-MAE-PROPHET > 0
048800        COMPUTE WKS-MAE-BASE ROUNDED =
048900                WKS-SUMA-MAE-PROPHET / WKS-CUENTA-MAE-PROPHET
049000        MOVE WKS-MAE-BASE TO WKS-MASCARA-DECIMAL
049100        DISPLAY 'MAE PROMEDIO DE PROPHET          : '
049200                WKS-MASCARA-DECIMAL
049300     END-IF
049400     IF WKS-CUENTA-MAE-XGBOOST > 0
049500        COMPUTE WKS-MAE-BASE ROUNDED =
049600                WKS-SUMA-MAE-XGBOOST / WKS-CUENTA-MAE-XGBOOST
049700        MOVE WKS-MAE-BASE TO WKS-MASCARA-DECIMAL
049800        DISPLAY 'MAE PROMEDIO DE XGBOOST          : '
049900                WKS-MASCARA-DECIMAL
050000     END-IF
050100     DISPLAY '=============================================='.
050200 900-ESTADISTICAS-E. EXIT.
050300
050400*--------> RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON. 20
050500*          ITERACIONES SON SUFICIENTES PARA 4 DECIMALES.
050600 910-RAIZ-CUADRADA SECTION.
050700     IF WKS-RAIZ-X <= 0
050800        MOVE 0 TO WKS-RAIZ-R
050900     ELSE
051000        MOVE WKS-RAIZ-X TO WKS-RAIZ-R
051100        PERFORM 911-ITERA-NEWTON
051200           VARYING WKS-RAIZ-ITER FROM 1 BY 1 UNTIL
051300           WKS-RAIZ-ITER > 20
051400     END-IF.
051500 910-RAIZ-CUADRADA-E. EXIT.
051600
051700 911-ITERA-NEWTON SECTION.
051800     MOVE WKS-RAIZ-R TO WKS-RAIZ-R-ANT
051900     COMPUTE WKS-RAIZ-R ROUNDED =
052000             (WKS-RAIZ-R-ANT + (WKS-RAIZ-X / WKS-RAIZ-R-ANT)) / 2.
052100 911-ITERA-NEWTON-E. EXIT.
