000100******************************************************************
000200* COPY        : DMQREOR                                         *
000300* APLICACION  : PRONOSTICO DE DEMANDA (DEMANDIQ)                 *
000400* DESCRIPCION : LAYOUT DE LA RECOMENDACION DE REORDEN POR         *
000500*             : TIENDA/SKU, CON NIVEL DE RIESGO DE DESABASTO.     *
000600* ARCHIVO     : REORDER-RECOMMENDATIONS (LINE SEQUENTIAL)        *
000700******************************************************************
000800*---------------------------------------------------------------*
000900* 1993-02-15 JCML 001205 CREACION INICIAL DEL LAYOUT             *
001000*---------------------------------------------------------------*
001100 01  DMQ-REG-REORDEN.
001200     05  REO-TIENDA              PIC X(10).
001300     05  REO-SKU                 PIC X(15).
001400     05  REO-EXISTENCIA          PIC S9(7).
001500     05  REO-DEMANDA-PREVISTA    PIC S9(7)V99.
001600     05  REO-STOCK-SEGURIDAD     PIC S9(7)V99.
001700     05  REO-CANTIDAD-ORDEN      PIC S9(7).
001800     05  REO-NIVEL-RIESGO        PIC X(04).
001900         88  REO-RIESGO-ALTO             VALUE 'HIGH'.
002000         88  REO-RIESGO-MEDIO            VALUE 'MED '.
002100         88  REO-RIESGO-BAJO             VALUE 'LOW '.
002200     05  FILLER                  PIC X(10).
